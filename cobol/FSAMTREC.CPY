000100******************************************************************
000200*    FSAMTREC  -  DERIVED-METRICS OUTPUT RECORD, ONE PER PERIOD, *
000300*                 WRITTEN BY THE METRICS-CALCULATOR PHASE OF     *
000400*                 FSAMETRC.                                     *
000500******************************************************************
000600*    MAINT LOG -
000700*    93/04/11  RSK  ORIGINAL COPY MEMBER FOR FSAMETRC, WRITTEN
000750*                   ALONGSIDE THE PROGRAM ITSELF, TICKET FIN-0447
000800*    95/06/19  RSK  ADDED MT-PERIOD-PARTS REDEFINES
000900******************************************************************
001000 01  MT-OUTPUT-REC.
001100     05  MT-PERIOD                     PIC X(07).
001200     05  MT-PERIOD-PARTS  REDEFINES MT-PERIOD.
001300         10  MT-PERIOD-YEAR             PIC X(04).
001400         10  MT-PERIOD-DASH             PIC X(01).
001500         10  MT-PERIOD-QTR              PIC X(02).
001600     05  MT-REVENUE                    PIC S9(11)V99.
001700     05  MT-PROFIT                     PIC S9(11)V99.
001800     05  MT-REV-GROWTH                 PIC S9(05)V9999.
001900     05  MT-GROWTH-FLAG                PIC X(01).
002000         88  MT-GROWTH-COMPUTED         VALUE 'Y'.
002100         88  MT-GROWTH-NOT-COMPUTED     VALUE 'N'.
002200     05  MT-PROFIT-MARGIN              PIC S9(05)V9999.
002300     05  MT-REV-3MA                    PIC S9(11)V99.
002400     05  MT-3MA-FLAG                   PIC X(01).
002500         88  MT-3MA-COMPUTED            VALUE 'Y'.
002600         88  MT-3MA-NOT-COMPUTED        VALUE 'N'.
002700     05  FILLER                        PIC X(04).
