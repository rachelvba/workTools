000100******************************************************************
000200*    FSATSREC  -  MONTHLY REVENUE/EXPENSE/PROFIT TIME SERIES     *
000300*                 RECORD READ BY THE DATA-CLEANER PHASE OF       *
000400*                 FSAMETRC.                                      *
000500*                                                                *
000600*    ONE RECORD PER REPORTING PERIOD, PERIODS ASCENDING.        *
000700*    A "Y"/"N" FLAG RIDES WITH EACH AMOUNT SO A MISSING FIGURE   *
000800*    CAN BE TOLD APART FROM A GENUINE ZERO.                      *
000900*                                                                *
001000*    THIS MEMBER CARRIES ONLY THE FD-LEVEL RECORD LAYOUT.  THE   *
001100*    IN-STORAGE CLEANED-TABLE AND THE MEDIAN SORT-STAGING TABLE  *
001200*    ARE PRIVATE TO FSAMETRC AND ARE CODED DIRECTLY IN ITS OWN   *
001300*    WORKING-STORAGE SECTION.                                    *
001400******************************************************************
001500*    MAINT LOG -
001600*    93/04/11  RSK  ORIGINAL COPY MEMBER FOR FSAMETRC, WRITTEN
001620*                   ALONGSIDE THE PROGRAM ITSELF, TICKET FIN-0447
001700*    97/11/03  RSK  ADDED TS-PERIOD-PARTS REDEFINES FOR THE NEW
001720*                   QUARTER-LEVEL TREND EXTRACTS
001800*    99/01/08  TLM  Y2K -- PERIOD KEPT AS OPAQUE X(7) CODE, NOT
001900*                   A DATE FIELD, SO NO WINDOWING NEEDED HERE
002000******************************************************************
002100 01  TS-INPUT-REC.
002200     05  TS-PERIOD                     PIC X(07).
002300     05  TS-PERIOD-PARTS  REDEFINES TS-PERIOD.
002400         10  TS-PERIOD-YEAR             PIC X(04).
002500         10  TS-PERIOD-DASH             PIC X(01).
002600         10  TS-PERIOD-QTR              PIC X(02).
002700     05  TS-REVENUE                    PIC S9(11)V99.
002800     05  TS-REV-FLAG                   PIC X(01).
002900         88  TS-REV-PRESENT             VALUE 'Y'.
003000         88  TS-REV-MISSING             VALUE 'N'.
003100     05  TS-EXPENSES                   PIC S9(11)V99.
003200     05  TS-EXP-FLAG                   PIC X(01).
003300         88  TS-EXP-PRESENT             VALUE 'Y'.
003400         88  TS-EXP-MISSING             VALUE 'N'.
003500     05  TS-PROFIT                     PIC S9(11)V99.
003600     05  TS-PFT-FLAG                   PIC X(01).
003700         88  TS-PFT-PRESENT             VALUE 'Y'.
003800         88  TS-PFT-MISSING             VALUE 'N'.
003900     05  FILLER                        PIC X(01).
