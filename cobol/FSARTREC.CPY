000100******************************************************************
000200*    FSARTREC  -  TEN-RATIO OUTPUT RECORD, ONE PER VALID PERIOD, *
000300*                 WRITTEN BY THE RATIO-ENGINE PHASE OF FSARATIO. *
000400*                                                                *
000500*    THIS MEMBER CARRIES ONLY THE FD-LEVEL RECORD LAYOUT.  THE   *
000600*    LATEST/PREVIOUS-PERIOD CARRY AREA THE REPORT-WRITER PHASE   *
000700*    PRINTS FROM IS PRIVATE TO FSARATIO AND IS CODED DIRECTLY IN *
000800*    ITS OWN WORKING-STORAGE SECTION.                            *
000900******************************************************************
001000*    MAINT LOG -
001100*    93/05/02  RSK  ORIGINAL COPY MEMBER FOR B999BLK2 REWORK
001200*    98/09/21  TLM  ADDED RT-PERIOD-PARTS REDEFINES
001300******************************************************************
001400 01  RT-OUTPUT-REC.
001500     05  RT-PERIOD                     PIC X(07).
001600     05  RT-PERIOD-PARTS  REDEFINES RT-PERIOD.
001700         10  RT-PERIOD-YEAR             PIC X(04).
001800         10  RT-PERIOD-DASH             PIC X(01).
001900         10  RT-PERIOD-QTR              PIC X(02).
002000     05  RT-CURRENT-RATIO              PIC S9(05)V9999.
002100     05  RT-QUICK-RATIO                PIC S9(05)V9999.
002200     05  RT-DEBT-EQUITY                PIC S9(05)V9999.
002300     05  RT-GROSS-MARGIN               PIC S9(05)V9999.
002400     05  RT-OPER-MARGIN                PIC S9(05)V9999.
002500     05  RT-NET-MARGIN                 PIC S9(05)V9999.
002600     05  RT-ROA                        PIC S9(05)V9999.
002700     05  RT-ROE                        PIC S9(05)V9999.
002800     05  RT-INV-TURNOVER               PIC S9(05)V9999.
002900     05  RT-ASSET-TURNOVER             PIC S9(05)V9999.
003000     05  FILLER                        PIC X(03).
