000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FSAMETRC.
000300 AUTHOR.            R S KOWALCZYK.
000400 INSTALLATION.      FINANCIAL SYSTEMS - QUARTERLY CLOSE UNIT.
000500 DATE-WRITTEN.      04/11/93.
000600 DATE-COMPILED.     04/11/93.
000700 SECURITY.          NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  REMARKS.                                                       *
001100*                                                                 *
001200*      FSAMETRC CLEANS THE MONTHLY REVENUE / EXPENSE / PROFIT    *
001300*      TIME SERIES (TSERIES) FOR ONE COMPANY AND THEN DERIVES,   *
001400*      PERIOD BY PERIOD, THE REVENUE GROWTH RATE, THE PROFIT     *
001500*      MARGIN, AND THE 3-PERIOD MOVING AVERAGE OF REVENUE.  THE  *
001600*      CLEANED-AND-DERIVED FIGURES ARE WRITTEN TO THE METRICS    *
001700*      FILE FOR PICKUP BY FSARATIO'S SUMMARY REPORT STEP AND BY  *
001800*      DOWNSTREAM TREND REPORTING.                                *
001900*                                                                 *
002000*      THIS STEP REPLACES THE OLD DESK-CALCULATOR WORKSHEETS      *
002100*      THAT ACCOUNTING KEPT FOR THE QUARTERLY BOARD PACKAGE.      *
002200*      THE PROGRAM IS BROKEN INTO TWO HALVES THAT RUN ONE AFTER   *
002300*      THE OTHER IN THE SAME JOB STEP -- A DATA-CLEANER HALF      *
002400*      (PARAGRAPHS 200 THROUGH 290) THAT LOADS TSERIES INTO A     *
002500*      SMALL IN-STORAGE TABLE, FILLS IN MISSING FIGURES, AND      *
002600*      DROPS DUPLICATE ROWS; AND A METRICS-CALCULATOR HALF        *
002700*      (PARAGRAPHS 400 THROUGH 500) THAT WALKS THE CLEANED        *
002800*      TABLE AND WRITES ONE METRICS RECORD PER SURVIVING PERIOD.  *
002900*      THERE IS NO INTERMEDIATE FILE BETWEEN THE TWO HALVES --    *
003000*      THEY SHARE THE SAME WS-CLEAN-TABLE IN WORKING-STORAGE.     *
003100*                                                                 *
003200*      INPUT FILE            - TSERIES  (MONTHLY TIME SERIES)     *
003300*      OUTPUT FILE PRODUCED  - METRICS  (DERIVED METRICS)         *
003400*      DUMP FILE             - SYSOUT                             *
003500******************************************************************
003600*    MAINT LOG -
003700*    93/04/11  RSK  ORIGINAL PROGRAM, TICKET FIN-0447
003800*    93/06/30  RSK  ADDED DUPLICATE-RECORD SCRUB, TICKET FIN-0481
003900*    94/02/09  RSK  CORRECTED MEDIAN CALC FOR EVEN COLUMN COUNTS,
004000*                   TICKET FIN-0512
004100*    95/06/19  RSK  ADDED 3-PERIOD MOVING AVERAGE, TICKET FIN-0560
004200*    96/10/02  DLH  RAISED TABLE BOUND TO 200 PERIODS, FIN-0602
004300*    97/03/14  DLH  GRAND TOTALS NOW DISPLAYED AT EOJ, FIN-0619
004400*    98/09/21  TLM  ROUNDED CLAUSE ADDED TO ALL PERCENT CALCS,
004500*                   TICKET FIN-0671 (AUDIT FINDING 98-114)
004600*    99/01/08  TLM  Y2K REVIEW -- PERIOD IS AN OPAQUE X(7) CODE,
004700*                   NO DATE ARITHMETIC IN THIS PROGRAM, NO CHANGE
004800*                   REQUIRED
004900*    01/11/15  DLH  DROPPED-EMPTY COUNT ADDED TO EOJ DISPLAY,
005000*                   TICKET FIN-0733
005100*    03/07/29  GAP  REPLACED FUNCTION MOD WITH DIVIDE/REMAINDER
005200*                   IN THE MEDIAN CALC, TICKET FIN-0758
005300*    05/02/11  GAP  RECAST THE DUPLICATE-CHECK AND SORT LOOPS AS
005400*                   PARAGRAPH PERFORMS PER SHOP STANDARD S-114
005500*    06/03/22  GAP  EXPANDED PARAGRAPH-LEVEL COMMENTARY THROUGHOUT
005600*                   PER INTERNAL AUDIT FINDING 06-031 (PROGRAMS
005700*                   MUST BE SELF-DOCUMENTING FOR CROSS-TRAINING)
005710*    06/09/12  GAP  WS-MEDIAN-RESULT AND WS-CLEAN-ROW-COUNT MOVED
005720*                   TO 77-LEVEL ENTRIES PER SHOP STANDARD S-114,
005730*                   AUDIT FINDING 06-031 FOLLOW-UP.  DROPPED THE
005740*                   UPSI-0 RERUN SWITCH -- NOTHING IN THIS PROGRAM
005750*                   EVER TESTED IT AND NO OTHER STEP IN THE SUITE
005760*                   USES UPSI SWITCHES, SO IT WAS DEAD DECLARATION
005770*                   ONLY, TICKET FIN-0851
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100*
006200*    SOURCE-COMPUTER/OBJECT-COMPUTER ARE THE STANDARD SHOP ENTRIES
006300*    FOR ALL FINANCIAL-SYSTEMS BATCH WORK -- COPIED FROM THE
006400*    DEPARTMENT SKELETON, NOT SPECIFIC TO THIS PROGRAM.
006500*
006600 SOURCE-COMPUTER.   IBM-390.
006700 OBJECT-COMPUTER.   IBM-390.
006800*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*
008400*    TSERIES ARRIVES FROM THE GENERAL LEDGER EXTRACT, ONE RECORD
008500*    PER REPORTING PERIOD, PERIODS ALREADY IN ASCENDING ORDER.
008600*    METRICS IS THIS STEP'S ONLY OUTPUT AND FEEDS BOTH FSARATIO'S
008700*    SUMMARY REPORT AND THE SEPARATE TREND-REPORTING JOB.
008800*
008900     SELECT TS-INPUT-FILE  ASSIGN TO UT-S-TSERIES
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS  IS WS-TS-FILE-STATUS.
009200
009300     SELECT MT-OUTPUT-FILE ASSIGN TO UT-S-METRICS
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS  IS WS-MT-FILE-STATUS.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900*
010000*    THE TSERIES RECORD LAYOUT (FSATSREC) AND METRICS RECORD
010100*    LAYOUT (FSAMTREC) ARE SHARED COPY MEMBERS SO THE TREND-
010200*    REPORTING JOB CAN COPY THE SAME METRICS LAYOUT WITHOUT
010300*    DRIFTING OUT OF SYNC WITH THIS PROGRAM.
010400*
010500 FD  TS-INPUT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 50 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS TS-INPUT-REC.
011100     COPY FSATSREC.
011200
011300 FD  MT-OUTPUT-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 70 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS MT-OUTPUT-REC.
011900     COPY FSAMTREC.
012000
012100 WORKING-STORAGE SECTION.
012110*
012120******************************************************************
012130*    77-LEVEL ITEMS.  SHOP STANDARD S-114 CALLS FOR A STANDALONE
012140*    ELEMENTARY WORKING-STORAGE SCALAR (NO SUBORDINATE FIELDS, NO
012150*    REDEFINES BY A GROUP) TO BE LEVELED AT 77, NOT WRAPPED IN AN
012160*    01 OF ITS OWN -- 77-LEVEL ENTRIES MUST BE GROUPED TOGETHER
012170*    AHEAD OF THE FIRST 01 IN THE SECTION, SO BOTH OF THIS
012180*    PROGRAM'S 77-LEVEL SCALARS ARE DECLARED HERE RATHER THAN
012190*    WHERE THEY ARE USED.
012200******************************************************************
012210*    WS-MEDIAN-RESULT HOLDS THE MEDIAN JUST COMPUTED FOR THE
012220*    CURRENT COLUMN, LEFT IN PLACE BY 265-COMPUTE-MEDIAN-OF-COL
012230*    FOR 270-APPLY-MEDIAN-TO-COL TO COPY INTO EVERY STILL-MISSING
012240*    CELL OF THAT SAME COLUMN.
012250 77  WS-MEDIAN-RESULT               PIC S9(11)V99  VALUE ZERO.
012260*    WS-CLEAN-ROW-COUNT IS THE NUMBER OF ROWS CURRENTLY IN
012270*    WS-CLEAN-TABLE.  IT GROWS AS 220-STORE-TS-ROW LOADS ROWS,
012280*    THEN SHRINKS WHEN 286-COMPACT-KEPT-ROWS SQUEEZES OUT
012290*    DUPLICATES.  EVERY LOOP THAT WALKS THE CLEAN TABLE STOPS
012295*    AT THIS COUNT, NEVER AT THE PHYSICAL 200-ENTRY BOUND.
012298 77  WS-CLEAN-ROW-COUNT             PIC S9(4) COMP SYNC VALUE 0.
012299*
012300*    PROGRAM-INDICATOR-SWITCHES HOLDS EVERY 88-LEVEL CONDITION
012400*    THE PROCEDURE DIVISION TESTS FOR END-OF-FILE.  KEPT AS ITS
012500*    OWN 01 SO IT PRINTS TOGETHER IN A CORE DUMP, THE SAME AS
012600*    EVERY OTHER PROGRAM IN THIS SHOP.
012700*
012800 01  PROGRAM-INDICATOR-SWITCHES.
012900*        WS-EOF-TS-SW GOES TO 'YES' THE INSTANT 210-READ-TS-RECORD
013000*        HITS END OF FILE ON TSERIES.  TESTED BY THE UNTIL CLAUSE
013100*        OF THE PERFORM IN 200-LOAD-TSERIES-TABLE.
013200     05  WS-EOF-TS-SW                  PIC X(3)  VALUE 'NO '.
013300         88  EOF-TS                               VALUE 'YES'.
013400     05  FILLER                        PIC X(01).
013500*
013600*    WS-FILE-STATUSES HOLDS THE TWO-BYTE FILE-STATUS CODE FOR
013700*    EACH FILE.  NEITHER PROGRAM PARAGRAPH CURRENTLY TESTS THESE
013800*    CODES BEYOND THE AT-END CONDITION ON THE READ ITSELF, BUT
013900*    THE FIELDS ARE CARRIED HERE SO A SYSOUT DUMP OR AN ABEND
014000*    WALKBACK SHOWS THE LAST STATUS THE RUN-TIME SET.
014100*
014200 01  WS-FILE-STATUSES.
014300     05  WS-TS-FILE-STATUS             PIC X(02).
014400         88  WS-TS-STATUS-OK                       VALUE '00'.
014500         88  WS-TS-STATUS-EOF                       VALUE '10'.
014600     05  WS-MT-FILE-STATUS             PIC X(02).
014700         88  WS-MT-STATUS-OK                       VALUE '00'.
014800     05  FILLER                        PIC X(01).
014900*
015000******************************************************************
015100*    IN-STORAGE CLEANED-TABLE ROW.  DATA-CLEANER LOADS ONE ROW    *
015200*    PER NON-EMPTY TSERIES RECORD, THEN OVERWRITES THE AMOUNT/    *
015300*    FLAG PAIRS IN PLACE AS MISSING VALUES ARE IMPUTED.  THE      *
015400*    THREE COLUMNS (REVENUE, EXPENSES, PROFIT) ARE CARRIED AS A   *
015500*    SMALL OCCURS TABLE SO 265-COMPUTE-MEDIAN-OF-COL CAN WORK ANY *
015600*    ONE OF THEM WITHOUT THREE COPIES OF THE SAME LOGIC -- THE    *
015700*    NAMED REDEFINES BELOW IS FOR READABILITY ELSEWHERE IN THE    *
015800*    PROGRAM.                                                     *
015900******************************************************************
016000 01  WS-CLEAN-TABLE.
016100*        WS-CLEAN-ROW IS BOUNDED AT 200 -- THE SAME BOUND SET IN
016200*        1996 (TICKET FIN-0602) WHEN QUARTERLY PERIODS ALONE
016300*        OUTGREW THE OLD 60-PERIOD LIMIT.  A COMPANY WOULD HAVE
016400*        TO SUBMIT 200 MONTHS (16+ YEARS) OF UNBROKEN HISTORY IN
016500*        ONE RUN BEFORE THIS TABLE OVERFLOWS.
016600     05  WS-CLEAN-ROW OCCURS 200 TIMES.
016700*            WK-PERIOD IS COPIED STRAIGHT FROM TS-PERIOD AS EACH
016800*            ROW IS LOADED -- NEVER BLANK FOR A SURVIVING ROW.
016900         10  WK-PERIOD                 PIC X(07).
017000*            WK-COLS IS THE GENERIC (SUBSCRIPT-ADDRESSED) VIEW OF
017100*            THE THREE AMOUNT/FLAG PAIRS.  COLUMN 1 IS REVENUE,
017200*            COLUMN 2 IS EXPENSES, COLUMN 3 IS PROFIT -- SEE
017300*            WS-COLUMN-NUMBERS BELOW.  265/270 ADDRESS A CELL
017400*            HERE WHEN WS-COL-SUB TELLS THEM WHICH COLUMN TO
017500*            WORK.
017600         10  WK-COLS OCCURS 3 TIMES.
017700*                WK-AMOUNT IS THE CURRENT VALUE FOR THIS CELL --
017800*                EITHER THE VALUE TSERIES SUPPLIED, OR (ONCE
017900*                270-APPLY-MEDIAN-TO-COL HAS RUN) THE IMPUTED
018000*                COLUMN MEDIAN.
018100             15  WK-AMOUNT             PIC S9(11)V99.
018200*                WK-FLAG IS 'Y' WHEN THE VALUE IS A REAL TSERIES
018300*                FIGURE AND 'N' WHEN IT IS STILL MISSING AND
018400*                AWAITING IMPUTATION.  267-BLD-MEDIAN-ARRAY READS
018500*                ONLY THE 'Y' CELLS WHEN BUILDING THE MEDIAN
018600*                WORK ARRAY, SO A MISSING VALUE NEVER POLLUTES
018700*                THE MEDIAN OF ITS OWN COLUMN.
018800             15  WK-FLAG               PIC X(01).
018900*            WK-COLS-NAMED REDEFINES WK-COLS SO PARAGRAPHS THAT
018920*            KNOW WHICH COLUMN THEY WANT (THE DUPLICATE CHECK,
018940*            THE METRICS DERIVATION) CAN SAY WK-REVENUE INSTEAD
018960*            OF WK-AMOUNT (ROW WS-COL-REVENUE).
019300         10  WK-COLS-NAMED REDEFINES WK-COLS.
019400             15  WK-REVENUE-GRP.
019500                 20  WK-REVENUE        PIC S9(11)V99.
019600                 20  WK-REV-FLAG       PIC X(01).
019700             15  WK-EXPENSES-GRP.
019800                 20  WK-EXPENSES       PIC S9(11)V99.
019900                 20  WK-EXP-FLAG       PIC X(01).
020000             15  WK-PROFIT-GRP.
020100                 20  WK-PROFIT         PIC S9(11)V99.
020200                 20  WK-PFT-FLAG       PIC X(01).
020300*            WK-ROW-KEEP-SW IS SET 'Y' WHEN A ROW IS LOADED AND
020400*            FLIPPED TO 'N' BY 284-COMPARE-TO-PRIOR-ROW IF THE
020500*            ROW TURNS OUT TO BE A DUPLICATE OF AN EARLIER ROW.
020600*            286-COMPACT-KEPT-ROWS THEN SQUEEZES OUT EVERY 'N'
020700*            ROW SO THE METRICS PASS NEVER SEES ONE.
020800         10  WK-ROW-KEEP-SW            PIC X(01)  VALUE 'Y'.
020900             88  WK-ROW-KEEP                        VALUE 'Y'.
021000             88  WK-ROW-DROP                        VALUE 'N'.
021100     05  FILLER                        PIC X(01).
021200*
021300******************************************************************
021400*    COLUMN NUMBERS USED TO ADDRESS WK-COLS / WK-COLS-NAMED.      *
021500*    KEPT AS NAMED CONSTANTS RATHER THAN LITERAL 1/2/3 IN THE     *
021600*    260-IMPUTE-MEDIANS DRIVER SO A FUTURE FOURTH COLUMN (SAY,    *
021700*    A BUDGETED-REVENUE FIGURE) COULD BE ADDED WITHOUT HUNTING    *
021800*    FOR MAGIC NUMBERS THROUGH THE PROGRAM.                       *
021900******************************************************************
022000 01  WS-COLUMN-NUMBERS.
022100     05  WS-COL-REVENUE                PIC S9(4) COMP SYNC VALUE 1.
022200     05  WS-COL-EXPENSES               PIC S9(4) COMP SYNC VALUE 2.
022300     05  WS-COL-PROFIT                 PIC S9(4) COMP SYNC VALUE 3.
022400     05  FILLER                        PIC X(01).
022500*
022600******************************************************************
022700*    MEDIAN SORT-STAGING TABLE, USED BY 265-COMPUTE-MEDIAN-OF-COL *
022800*    TO HOLD THE "Y"-FLAGGED VALUES OF ONE COLUMN LONG ENOUGH TO  *
022900*    SORT AND MEDIAN THEM.  REBUILT FRESH FOR EACH COLUMN, SO     *
023000*    ITS CONTENTS BEYOND SUBSCRIPT WS-MEDIAN-CNT ARE LEFTOVER     *
023100*    FROM THE PRIOR COLUMN AND MUST NEVER BE TRUSTED.             *
023200******************************************************************
023300 01  WS-MEDIAN-WORK-TABLE.
023400     05  WS-MEDIAN-ENTRY OCCURS 200 TIMES.
023500*            ONE "Y"-FLAGGED CELL VALUE FROM THE COLUMN CURRENTLY
023600*            BEING MEDIANED.  LOADED BY 267-BLD-MEDIAN-ARRAY,
023700*            PUT IN ASCENDING ORDER BY 266-SORT-MEDIAN-WORK.
023800         10  WM-VALUE                  PIC S9(11)V99.
023900     05  FILLER                        PIC X(01).
024000*
024050*    WS-MEDIAN-RESULT ITSELF IS DECLARED AS A 77-LEVEL ITEM AT
024060*    THE TOP OF WORKING-STORAGE, PER SHOP STANDARD S-114 FOR A
024070*    STANDALONE SCALAR.
024100*
024800*    WS-SUBSCRIPTS GROUPS EVERY LOOP-CONTROL FIELD IN THE
024900*    PROGRAM.  ALL ARE COMP SYNC PER SHOP STANDARD FOR ANYTHING
025000*    USED AS A TABLE SUBSCRIPT.
025100*
025200 01  WS-SUBSCRIPTS.
025300*        WS-ROW-SUB WALKS WS-CLEAN-TABLE ROW BY ROW -- USED BY
025400*        THE MEDIAN-BUILD LOOP, THE MEDIAN-APPLY LOOP, AND THE
025500*        METRICS-DERIVATION LOOP.
025600     05  WS-ROW-SUB                    PIC S9(4) COMP SYNC.
025700*        WS-CMP-SUB IS THE "EARLIER ROW" SUBSCRIPT IN THE
025800*        DUPLICATE-CHECK COMPARISON, ALWAYS LESS THAN WS-ROW-SUB.
025900     05  WS-CMP-SUB                    PIC S9(4) COMP SYNC.
026000*        WS-OUT-SUB IS THE "WRITE POSITION" SUBSCRIPT DURING
026100*        286-COMPACT-KEPT-ROWS -- IT NEVER RUNS AHEAD OF
026200*        WS-ROW-SUB, SINCE WE ONLY EVER SQUEEZE ROWS TOWARD THE
026300*        FRONT OF THE TABLE.
026400     05  WS-OUT-SUB                    PIC S9(4) COMP SYNC.
026500*        WS-COL-SUB SELECTS WHICH OF THE THREE WK-COLS ENTRIES
026600*        (REVENUE/EXPENSES/PROFIT) THE MEDIAN PARAGRAPHS ARE
026700*        CURRENTLY WORKING.  SET BY 260-IMPUTE-MEDIANS BEFORE
026800*        EACH OF ITS THREE PERFORMS.
026900     05  WS-COL-SUB                    PIC S9(4) COMP SYNC.
027000*        WS-MEDIAN-CNT IS HOW MANY "Y"-FLAGGED VALUES 267-BLD-
027100*        MEDIAN-ARRAY FOUND FOR THE CURRENT COLUMN -- THE
027200*        EFFECTIVE LENGTH OF WS-MEDIAN-WORK-TABLE THIS TIME.
027300     05  WS-MEDIAN-CNT                 PIC S9(4) COMP SYNC.
027400*        WS-MEDIAN-SUB/WS-MEDIAN-SUB2 ARE THE OUTER AND INNER
027500*        SUBSCRIPTS OF THE INSERTION SORT IN 266/268/269.
027600     05  WS-MEDIAN-SUB                 PIC S9(4) COMP SYNC.
027700     05  WS-MEDIAN-SUB2                PIC S9(4) COMP SYNC.
027800*        WS-MID-SUB IS THE MIDPOINT SUBSCRIPT INTO THE SORTED
027900*        MEDIAN WORK ARRAY, FROM DIVIDE WS-MEDIAN-CNT BY 2.
028000     05  WS-MID-SUB                    PIC S9(4) COMP SYNC.
028100*        WS-MEDIAN-REMAINDER IS THE REMAINDER OF THAT SAME
028200*        DIVIDE -- ZERO MEANS AN EVEN COUNT (AVERAGE THE TWO
028300*        MIDDLE VALUES), NONZERO MEANS ODD (TAKE THE MIDDLE
028400*        VALUE OUTRIGHT).  USED INSTEAD OF AN INTRINSIC FUNCTION
028500*        PER SHOP STANDARD S-114.
028600     05  WS-MEDIAN-REMAINDER           PIC S9(4) COMP SYNC.
028700*        WS-SWAP-VALUE HOLDS THE ENTRY BEING INSERTED WHILE
028800*        268-INSERT-ONE-ENTRY SHIFTS LARGER ENTRIES UP TO MAKE
028900*        ROOM FOR IT.
029000     05  WS-SWAP-VALUE                 PIC S9(11)V99.
029100     05  FILLER                        PIC X(01).
029200*
029250*    WS-CLEAN-ROW-COUNT ITSELF IS DECLARED AS A 77-LEVEL ITEM AT
029260*    THE TOP OF WORKING-STORAGE, PER SHOP STANDARD S-114 FOR A
029270*    STANDALONE SCALAR.
030000*
030100******************************************************************
030200*    CONTROL TOTALS -- DISPLAYED TO SYSOUT AT END OF JOB, SAME    *
030300*    STYLE AS THE OLD B999BLK2 550-DISPLAY-PROG-DIAG PARAGRAPH.   *
030400******************************************************************
030500 01  WS-ACCUMULATORS.
030600*        WS-TS-READ-CTR IS EVERY TSERIES RECORD 210-READ-TS-RECORD
030700*        SUCCESSFULLY READ, EMPTY OR NOT.
030800     05  WS-TS-READ-CTR                PIC 9(5) COMP VALUE 0.
030900*        WS-TS-DROPPED-CTR IS HOW MANY OF THOSE WERE FULLY EMPTY
031000*        (ALL THREE FLAGS 'N') AND SO NEVER MADE IT INTO
031100*        WS-CLEAN-TABLE AT ALL -- DISTINCT FROM A DUPLICATE, WHICH
031200*        DOES GET LOADED AND IS REMOVED LATER.
031300     05  WS-TS-DROPPED-CTR             PIC 9(5) COMP VALUE 0.
031400*        WS-TS-DEDUP-CTR IS HOW MANY LOADED ROWS 284-COMPARE-TO-
031500*        PRIOR-ROW FLAGGED AS DUPLICATES OF AN EARLIER ROW.
031600     05  WS-TS-DEDUP-CTR               PIC 9(5) COMP VALUE 0.
031700*        WS-MT-WRITTEN-CTR IS THE NUMBER OF METRICS RECORDS
031800*        480-WRITE-METRIC-REC ACTUALLY WROTE -- SHOULD EQUAL
031900*        WS-CLEAN-ROW-COUNT AFTER THE DEDUP PASS, SINCE EVERY
032000*        SURVIVING PERIOD GETS EXACTLY ONE METRICS RECORD.
032100     05  WS-MT-WRITTEN-CTR             PIC 9(5) COMP VALUE 0.
032200*        WS-GT-REVENUE/WS-GT-PROFIT ARE RUNNING GRAND TOTALS OF
032300*        REVENUE AND PROFIT ACROSS EVERY PERIOD WRITTEN, DISPLAYED
032400*        AT EOJ SO OPERATIONS CAN EYEBALL THEM AGAINST THE PRIOR
032500*        RUN'S TOTALS AS A CRUDE REASONABLENESS CHECK.
032600     05  WS-GT-REVENUE                 PIC S9(13)V99 VALUE 0.
032700     05  WS-GT-PROFIT                  PIC S9(13)V99 VALUE 0.
032800     05  FILLER                        PIC X(01).
032900*
033000*    DISPLAY-LINE / DISPLAY-LINE-AMT ARE THE TWO SYSOUT LINE
033100*    SHAPES 290/500 USE -- ONE FOR A PLAIN COUNT, ONE FOR A
033200*    SIGNED DOLLAR AMOUNT, BOTH LAID OUT THE SAME WAY THE OLD
033300*    B999BLK2 550-DISPLAY-PROG-DIAG PARAGRAPH DID.
033400*
033500 01  DISPLAY-LINE.
033600     05  DISP-MESSAGE                  PIC X(45).
033700     05  DISP-VALUE                    PIC ZZZZ9.
033800     05  FILLER                        PIC X(01).
033900
034000 01  DISPLAY-LINE-AMT.
034100     05  DISP-AMT-MESSAGE              PIC X(45).
034200     05  DISP-AMT-VALUE                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
034300     05  FILLER                        PIC X(01).
034400
034500 PROCEDURE DIVISION.
034600*
034700******************************************************************
034800*    000-MAINLINE IS THE ENTIRE JOB-STEP CONTROL FLOW.  IT OPENS  *
034900*    BOTH FILES, RUNS THE DATA-CLEANER HALF (200/260/280/290),    *
035000*    THEN THE METRICS-CALCULATOR HALF (400/500), AND CLOSES OUT.  *
035100*    NEITHER HALF IS EVER CALLED FROM ANYWHERE ELSE, SO THE       *
035200*    ORDER HERE IS THE WHOLE STORY OF WHAT THIS PROGRAM DOES.     *
035300******************************************************************
035400 000-MAINLINE SECTION.
035500
035600     OPEN INPUT  TS-INPUT-FILE
035700          OUTPUT MT-OUTPUT-FILE.
035800*        LOAD, THEN CLEAN, THEN REPORT THE CLEAN-UP TOTALS --
035900*        DATA-CLEANER'S FOUR STEPS, IN SPEC ORDER.
036000     PERFORM 200-LOAD-TSERIES-TABLE THRU 200-EXIT.
036100     PERFORM 260-IMPUTE-MEDIANS THRU 260-EXIT.
036200     PERFORM 280-REMOVE-DUPLICATES THRU 280-EXIT.
036300     PERFORM 290-DISPLAY-CLEAN-TOTALS THRU 290-EXIT.
036400*        NOW DERIVE AND WRITE THE METRICS FOR EVERY SURVIVING
036500*        ROW, THEN REPORT THOSE TOTALS TOO.
036600     PERFORM 400-PRSS-CLEAN-TABLE THRU 400-EXIT.
036700     PERFORM 500-DISPLAY-METRIC-TOTALS THRU 500-EXIT.
036800     CLOSE TS-INPUT-FILE
036900           MT-OUTPUT-FILE.
037000     MOVE ZERO TO RETURN-CODE.
037100     GOBACK.
037200
037300
037400******************************************************************
037500*    200-LOAD-TSERIES-TABLE -- DATA-CLEANER STEP 1.               *
037600*                                                                 *
037700*    READS TSERIES INTO WS-CLEAN-TABLE, DROPPING ANY RECORD       *
037800*    WHOSE THREE VALUE FLAGS ARE ALL 'N' (RULE: A FULLY-EMPTY     *
037900*    RECORD IS DROPPED BEFORE IMPUTATION EVER RUNS, SINCE THERE   *
038000*    IS NOTHING FOR THE OTHER TWO COLUMNS' MEDIANS TO ANCHOR TO   *
038100*    FOR THAT PERIOD).  BOUNDED AT 200 ROWS BY THE TABLE ITSELF.  *
038200*    THE ACTUAL READ/TEST/STORE WORK IS SPLIT INTO 210 AND 220    *
038300*    SO THE LOOP CAN BE AN ORDINARY OUT-OF-LINE PERFORM.          *
038400******************************************************************
038500 200-LOAD-TSERIES-TABLE.
038600
038700     MOVE 'NO ' TO WS-EOF-TS-SW.
038800     MOVE 0 TO WS-CLEAN-ROW-COUNT.
038900*        PRIME THE LOOP WITH ONE READ, THEN LET 220-STORE-TS-ROW
039000*        DO ITS OWN NEXT READ AT THE BOTTOM OF EACH PASS --
039100*        THE SAME READ-AHEAD SHAPE EVERY LOOP IN THIS SHOP USES.
039200     PERFORM 210-READ-TS-RECORD THRU 210-EXIT.
039300     PERFORM 220-STORE-TS-ROW THRU 220-EXIT
039400         UNTIL EOF-TS.
039500
039600 200-EXIT.
039700     EXIT.
039800
039900
040000******************************************************************
040100*    210-READ-TS-RECORD -- ONE PHYSICAL READ OF TSERIES.          *
040200*    ON END OF FILE, SETS WS-EOF-TS-SW AND JUMPS STRAIGHT TO      *
040300*    ITS OWN EXIT WITHOUT COUNTING THE (NONEXISTENT) RECORD.      *
040400******************************************************************
040500 210-READ-TS-RECORD.
040600
040700     READ TS-INPUT-FILE
040800         AT END
040900             MOVE 'YES' TO WS-EOF-TS-SW
041000             GO TO 210-EXIT.
041100     ADD 1 TO WS-TS-READ-CTR.
041200
041300 210-EXIT.
041400     EXIT.
041500
041600
041700******************************************************************
041800*    220-STORE-TS-ROW -- TESTS ONE JUST-READ TSERIES RECORD AND   *
041900*    EITHER DROPS IT (ALL THREE FLAGS 'N') OR LOADS IT AS THE     *
042000*    NEXT ROW OF WS-CLEAN-TABLE, THEN READS THE NEXT RECORD SO    *
042100*    THE CALLING PERFORM'S UNTIL EOF-TS TEST HAS FRESH DATA.      *
042200******************************************************************
042300 220-STORE-TS-ROW.
042400
042500     IF TS-REV-FLAG = 'N' AND TS-EXP-FLAG = 'N'
042600                        AND TS-PFT-FLAG = 'N'
042700        ADD 1 TO WS-TS-DROPPED-CTR
042800     ELSE
042900*            LOAD ALL SEVEN FIELDS OF THE NEW ROW BEFORE
043000*            ADVANCING THE KEEP SWITCH -- IF THIS PROGRAM EVER
043100*            ABENDS MID-ROW THE PARTIAL ROW IS STILL MARKED
043200*            'Y' (KEEP), WHICH IS DELIBERATE: A HALF-WRITTEN
043300*            REPRODUCIBLE FAILURE IS EASIER TO DEBUG THAN A
043400*            SILENTLY DROPPED ONE.
043500        ADD 1 TO WS-CLEAN-ROW-COUNT
043600        MOVE TS-PERIOD   TO WK-PERIOD (WS-CLEAN-ROW-COUNT)
043700        MOVE TS-REVENUE  TO WK-REVENUE (WS-CLEAN-ROW-COUNT)
043800        MOVE TS-REV-FLAG TO WK-REV-FLAG (WS-CLEAN-ROW-COUNT)
043900        MOVE TS-EXPENSES TO WK-EXPENSES (WS-CLEAN-ROW-COUNT)
044000        MOVE TS-EXP-FLAG TO WK-EXP-FLAG (WS-CLEAN-ROW-COUNT)
044100        MOVE TS-PROFIT   TO WK-PROFIT (WS-CLEAN-ROW-COUNT)
044200        MOVE TS-PFT-FLAG TO WK-PFT-FLAG (WS-CLEAN-ROW-COUNT)
044300        MOVE 'Y' TO WK-ROW-KEEP-SW (WS-CLEAN-ROW-COUNT).
044400     PERFORM 210-READ-TS-RECORD THRU 210-EXIT.
044500
044600 220-EXIT.
044700     EXIT.
044800
044900
045000******************************************************************
045100*    260-IMPUTE-MEDIANS -- DATA-CLEANER STEP 2.                   *
045200*                                                                 *
045300*    RULE:  MISSING-VALUE IMPUTATION IS THE COLUMN MEDIAN OF THE  *
045400*    "Y"-FLAGGED VALUES.  EVEN COUNT USES THE MEAN OF THE TWO     *
045500*    CENTRAL VALUES, ROUNDED HALF-UP TO 2 DECIMALS.  THIS DRIVER  *
045600*    JUST POINTS WS-COL-SUB AT EACH OF THE THREE COLUMNS IN TURN  *
045700*    AND RUNS THE SAME COMPUTE/APPLY PAIR AGAINST IT -- ONE COPY  *
045800*    OF THE ALGORITHM SERVES REVENUE, EXPENSES, AND PROFIT.       *
045900******************************************************************
046000 260-IMPUTE-MEDIANS.
046100
046200     MOVE WS-COL-REVENUE  TO WS-COL-SUB.
046300     PERFORM 265-COMPUTE-MEDIAN-OF-COL THRU 265-EXIT.
046400     PERFORM 270-APPLY-MEDIAN-TO-COL THRU 270-EXIT.
046500     MOVE WS-COL-EXPENSES TO WS-COL-SUB.
046600     PERFORM 265-COMPUTE-MEDIAN-OF-COL THRU 265-EXIT.
046700     PERFORM 270-APPLY-MEDIAN-TO-COL THRU 270-EXIT.
046800     MOVE WS-COL-PROFIT   TO WS-COL-SUB.
046900     PERFORM 265-COMPUTE-MEDIAN-OF-COL THRU 265-EXIT.
047000     PERFORM 270-APPLY-MEDIAN-TO-COL THRU 270-EXIT.
047100
047200 260-EXIT.
047300     EXIT.
047400
047500
047600******************************************************************
047700*    265-COMPUTE-MEDIAN-OF-COL -- BUILDS WS-MEDIAN-WORK-TABLE     *
047800*    FROM THE "Y"-FLAGGED ENTRIES OF COLUMN WS-COL-SUB (VIA 267), *
047900*    SORTS THEM ASCENDING (VIA 266), AND LEAVES THE MEDIAN IN     *
048000*    WS-MEDIAN-RESULT.  A COLUMN WITH NO "Y"-FLAGGED VALUES AT    *
048100*    ALL (EVERY PERIOD MISSING THAT FIGURE) MEDIANS TO ZERO --    *
048200*    THERE IS NOTHING ELSE IT COULD REASONABLY IMPUTE TO.         *
048300*    ODD/EVEN COUNT IS TESTED WITH DIVIDE/REMAINDER, NOT AN       *
048400*    INTRINSIC FUNCTION, PER SHOP STANDARD S-114.                 *
048500******************************************************************
048600 265-COMPUTE-MEDIAN-OF-COL.
048700
048800     MOVE 0 TO WS-MEDIAN-CNT.
048900*        BUILD THE WORK ARRAY OF "Y"-FLAGGED VALUES FOR THIS
049000*        COLUMN, ONE CLEAN-TABLE ROW AT A TIME.
049100     PERFORM 267-BLD-MEDIAN-ARRAY THRU 267-EXIT
049200         VARYING WS-ROW-SUB FROM 1 BY 1
049300         UNTIL WS-ROW-SUB > WS-CLEAN-ROW-COUNT.
049400*        PUT THAT WORK ARRAY IN ASCENDING ORDER SO THE MIDDLE
049450*        ENTRY (OR ENTRIES) CAN BE PICKED OFF DIRECTLY.
049500     PERFORM 266-SORT-MEDIAN-WORK THRU 266-EXIT.
049600     IF WS-MEDIAN-CNT = 0
049700        MOVE 0 TO WS-MEDIAN-RESULT
049800     ELSE
049900*            WS-MID-SUB/WS-MEDIAN-REMAINDER TELL US WHETHER THE
050000*            COUNT IS EVEN (REMAINDER ZERO, AVERAGE THE TWO
050100*            MIDDLE ENTRIES) OR ODD (REMAINDER NONZERO, TAKE THE
050200*            SINGLE MIDDLE ENTRY ONE PAST THE INTEGER HALF).
050300        DIVIDE WS-MEDIAN-CNT BY 2 GIVING WS-MID-SUB
050400             REMAINDER WS-MEDIAN-REMAINDER
050500        IF WS-MEDIAN-REMAINDER = 0
050600           COMPUTE WS-MEDIAN-RESULT ROUNDED =
050700               (WM-VALUE (WS-MID-SUB) + WM-VALUE (WS-MID-SUB + 1))
050800                   / 2
050900        ELSE
051000           ADD 1 TO WS-MID-SUB
051100           MOVE WM-VALUE (WS-MID-SUB) TO WS-MEDIAN-RESULT.
051200
051300 265-EXIT.
051400     EXIT.
051500
051600
051700******************************************************************
051800*    266-SORT-MEDIAN-WORK -- SIMPLE ASCENDING INSERTION SORT OF   *
051900*    THE FIRST WS-MEDIAN-CNT ENTRIES OF WS-MEDIAN-WORK-TABLE --   *
052000*    FEW ENOUGH ENTRIES (200 PERIODS AT MOST) THAT AN INSERTION   *
052100*    SORT COSTS NOTHING HERE, AND IT NEEDS NO SD/SORT-WORK FILE.  *
052200*    A ONE-ENTRY (OR EMPTY) ARRAY IS ALREADY SORTED, SO THE       *
052300*    PERFORM IS SKIPPED ENTIRELY WHEN WS-MEDIAN-CNT IS NOT        *
052400*    GREATER THAN 1.                                              *
052500******************************************************************
052600 266-SORT-MEDIAN-WORK.
052700
052800     IF WS-MEDIAN-CNT > 1
052900        PERFORM 268-INSERT-ONE-ENTRY THRU 268-EXIT
053000            VARYING WS-MEDIAN-SUB FROM 2 BY 1
053100            UNTIL WS-MEDIAN-SUB > WS-MEDIAN-CNT.
053200
053300 266-EXIT.
053400     EXIT.
053500
053600
053700******************************************************************
053800*    267-BLD-MEDIAN-ARRAY -- BODY OF THE PERFORM VARYING IN 265.  *
053900*    FOR THE CLEAN-TABLE ROW CURRENTLY POINTED TO BY WS-ROW-SUB,  *
054000*    COPIES THE COLUMN WS-COL-SUB VALUE INTO THE MEDIAN WORK      *
054100*    ARRAY ONLY IF ITS FLAG IS STILL 'Y' (A REAL, NOT-YET-        *
054200*    IMPUTED FIGURE).  MISSING CELLS ARE SIMPLY SKIPPED -- THEY   *
054300*    ARE WHAT 270-APPLY-MEDIAN-TO-COL WILL LATER FILL IN.         *
054400******************************************************************
054500 267-BLD-MEDIAN-ARRAY.
054600
054700     IF WK-FLAG (WS-ROW-SUB WS-COL-SUB) = 'Y'
054800        ADD 1 TO WS-MEDIAN-CNT
054900        MOVE WK-AMOUNT (WS-ROW-SUB WS-COL-SUB)
055000             TO WM-VALUE (WS-MEDIAN-CNT).
055100
055200 267-EXIT.
055300     EXIT.
055400
055500
055600******************************************************************
055700*    268-INSERT-ONE-ENTRY -- BODY OF THE PERFORM VARYING IN 266.  *
055800*    CLASSIC INSERTION-SORT STEP: LIFT THE ENTRY AT WS-MEDIAN-SUB *
055900*    OUT INTO WS-SWAP-VALUE, THEN SHIFT EVERY LARGER ENTRY TO ITS *
056000*    LEFT UP ONE SLOT (VIA 269) UNTIL THE RIGHT GAP OPENS UP, AND *
056100*    DROP THE LIFTED VALUE INTO THAT GAP.                         *
056200******************************************************************
056300 268-INSERT-ONE-ENTRY.
056400
056500     MOVE WM-VALUE (WS-MEDIAN-SUB) TO WS-SWAP-VALUE.
056600     MOVE WS-MEDIAN-SUB TO WS-MEDIAN-SUB2.
056700     PERFORM 269-SHIFT-ONE-UP THRU 269-EXIT
056800         UNTIL WS-MEDIAN-SUB2 < 2
056900         OR WM-VALUE (WS-MEDIAN-SUB2 - 1) NOT > WS-SWAP-VALUE.
057000     MOVE WS-SWAP-VALUE TO WM-VALUE (WS-MEDIAN-SUB2).
057100
057200 268-EXIT.
057300     EXIT.
057400
057500
057600******************************************************************
057700*    269-SHIFT-ONE-UP -- BODY OF THE PERFORM UNTIL IN 268.  MOVES *
057800*    ONE ENTRY ONE SLOT TO THE RIGHT AND STEPS WS-MEDIAN-SUB2     *
057900*    BACK ONE, MAKING ROOM FOR THE ENTRY BEING INSERTED.          *
058000******************************************************************
058100 269-SHIFT-ONE-UP.
058200
058300     MOVE WM-VALUE (WS-MEDIAN-SUB2 - 1) TO WM-VALUE (WS-MEDIAN-SUB2).
058400     COMPUTE WS-MEDIAN-SUB2 = WS-MEDIAN-SUB2 - 1.
058500
058600 269-EXIT.
058700     EXIT.
058800
058900
059000******************************************************************
059100*    270-APPLY-MEDIAN-TO-COL -- WALKS EVERY ROW OF WS-CLEAN-TABLE *
059200*    AND, VIA 272, FILLS IN THE COLUMN WS-COL-SUB MEDIAN WHEREVER *
059300*    THAT ROW'S FLAG IS STILL 'N'.  RUNS AFTER 265 HAS LEFT THE   *
059400*    MEDIAN FOR THIS COLUMN IN WS-MEDIAN-RESULT.                  *
059500******************************************************************
059600 270-APPLY-MEDIAN-TO-COL.
059700
059800     PERFORM 272-SET-MEDIAN-IF-MISSING THRU 272-EXIT
059900         VARYING WS-ROW-SUB FROM 1 BY 1
060000         UNTIL WS-ROW-SUB > WS-CLEAN-ROW-COUNT.
060100
060200 270-EXIT.
060300     EXIT.
060400
060500
060600******************************************************************
060700*    272-SET-MEDIAN-IF-MISSING -- BODY OF THE PERFORM VARYING IN  *
060800*    270.  IF THE CELL AT (WS-ROW-SUB, WS-COL-SUB) IS STILL       *
060900*    FLAGGED 'N', OVERWRITES ITS AMOUNT WITH THE JUST-COMPUTED    *
061000*    COLUMN MEDIAN AND FLIPS THE FLAG TO 'Y' -- FROM THIS POINT   *
061100*    ON THE CELL IS INDISTINGUISHABLE FROM A REAL TSERIES FIGURE  *
061200*    TO EVERY LATER PARAGRAPH IN THE PROGRAM.                     *
061300******************************************************************
061400 272-SET-MEDIAN-IF-MISSING.
061500
061600     IF WK-FLAG (WS-ROW-SUB WS-COL-SUB) = 'N'
061700        MOVE WS-MEDIAN-RESULT TO WK-AMOUNT (WS-ROW-SUB WS-COL-SUB)
061800        MOVE 'Y' TO WK-FLAG (WS-ROW-SUB WS-COL-SUB).
061900
062000 272-EXIT.
062100     EXIT.
062200
062300
062400******************************************************************
062500*    280-REMOVE-DUPLICATES -- DATA-CLEANER STEP 3.                *
062600*                                                                 *
062700*    RULE:  A ROW IS A DUPLICATE IF ITS PERIOD AND ALL THREE      *
062800*    (NOW-IMPUTED) VALUES MATCH A PREVIOUSLY-KEPT ROW.  FIRST     *
062900*    OCCURRENCE IS KEPT.  DUPLICATES ARE MARKED FIRST (282/284),  *
063000*    THEN THE TABLE IS COMPACTED IN PLACE (286/288) SO THE        *
063100*    METRICS PASS SEES ONLY THE SURVIVING ROWS, STILL IN PERIOD   *
063200*    ORDER, WITH NO GAPS.  A ONE-ROW TABLE HAS NOTHING TO COMPARE *
063300*    AGAINST, SO THE MARKING PERFORM IS SKIPPED WHEN THE ROW      *
063400*    COUNT IS NOT GREATER THAN 1 -- BUT THE COMPACTION STEP STILL *
063500*    RUNS, SINCE A SINGLE ROW MUST STILL BE COUNTED AND KEPT.     *
063600******************************************************************
063700 280-REMOVE-DUPLICATES.
063800
063900     IF WS-CLEAN-ROW-COUNT > 1
064000        PERFORM 282-CHECK-ONE-ROW-DUPES THRU 282-EXIT
064100            VARYING WS-ROW-SUB FROM 2 BY 1
064200            UNTIL WS-ROW-SUB > WS-CLEAN-ROW-COUNT.
064300     PERFORM 286-COMPACT-KEPT-ROWS THRU 286-EXIT.
064400
064500 280-EXIT.
064600     EXIT.
064700
064800
064900******************************************************************
065000*    282-CHECK-ONE-ROW-DUPES -- BODY OF THE PERFORM VARYING IN    *
065100*    280.  COMPARES THE ROW AT WS-ROW-SUB AGAINST EVERY EARLIER   *
065200*    ROW (VIA 284) UNTIL EITHER A MATCH IS FOUND (WK-ROW-DROP     *
065300*    GOES TRUE AND THE LOOP STOPS EARLY -- NO POINT COMPARING     *
065400*    AGAINST STILL MORE EARLIER ROWS ONCE A ROW IS ALREADY        *
065500*    MARKED FOR REMOVAL) OR EVERY EARLIER ROW HAS BEEN CHECKED.   *
065600******************************************************************
065700 282-CHECK-ONE-ROW-DUPES.
065800
065900     PERFORM 284-COMPARE-TO-PRIOR-ROW THRU 284-EXIT
066000         VARYING WS-CMP-SUB FROM 1 BY 1
066100         UNTIL WS-CMP-SUB >= WS-ROW-SUB
066200         OR WK-ROW-DROP (WS-ROW-SUB).
066300
066400 282-EXIT.
066500     EXIT.
066600
066700
066800******************************************************************
066900*    284-COMPARE-TO-PRIOR-ROW -- BODY OF THE PERFORM UNTIL IN     *
067000*    282.  COMPARES ROW WS-ROW-SUB AGAINST THE EARLIER, STILL-    *
067100*    KEPT ROW AT WS-CMP-SUB ON PERIOD AND ALL THREE (ALREADY-     *
067200*    IMPUTED) COLUMN VALUES.  A ROW THAT HAS ALREADY BEEN MARKED  *
067300*    FOR DROP IS NOT A VALID COMPARISON TARGET -- IF IT WERE      *
067400*    ITSELF A DUPLICATE, MATCHING AGAINST IT WOULD JUST BE        *
067500*    MATCHING AGAINST THE ORIGINAL ONE STEP REMOVED, SO THE       *
067600*    IF CONDITION CHECKS WK-ROW-KEEP (WS-CMP-SUB) FIRST.          *
067700******************************************************************
067800 284-COMPARE-TO-PRIOR-ROW.
067900
068000     IF WK-ROW-KEEP (WS-CMP-SUB)
068100        AND WK-PERIOD (WS-ROW-SUB) = WK-PERIOD (WS-CMP-SUB)
068200        AND WK-REVENUE (WS-ROW-SUB) = WK-REVENUE (WS-CMP-SUB)
068300        AND WK-EXPENSES (WS-ROW-SUB) = WK-EXPENSES (WS-CMP-SUB)
068400        AND WK-PROFIT (WS-ROW-SUB) = WK-PROFIT (WS-CMP-SUB)
068500        MOVE 'N' TO WK-ROW-KEEP-SW (WS-ROW-SUB)
068600        ADD 1 TO WS-TS-DEDUP-CTR.
068700
068800 284-EXIT.
068900     EXIT.
069000
069100
069200******************************************************************
069300*    286-COMPACT-KEPT-ROWS -- SQUEEZES OUT EVERY ROW MARKED       *
069400*    WK-ROW-DROP, SLIDING THE SURVIVING ROWS DOWN TO FILL THE     *
069500*    GAPS, AND LEAVES THE NEW, SHORTER ROW COUNT IN               *
069600*    WS-CLEAN-ROW-COUNT.  288 DOES THE PER-ROW WORK; THIS         *
069700*    PARAGRAPH JUST RESETS THE OUTPUT SUBSCRIPT BEFOREHAND AND    *
069800*    COPIES IT BACK TO THE ROW COUNT AFTERWARD.                   *
069900******************************************************************
070000 286-COMPACT-KEPT-ROWS.
070100
070200     MOVE 0 TO WS-OUT-SUB.
070300     PERFORM 288-COMPACT-ONE-ROW THRU 288-EXIT
070400         VARYING WS-ROW-SUB FROM 1 BY 1
070500         UNTIL WS-ROW-SUB > WS-CLEAN-ROW-COUNT.
070600     MOVE WS-OUT-SUB TO WS-CLEAN-ROW-COUNT.
070700
070800 286-EXIT.
070900     EXIT.
071000
071100
071200******************************************************************
071300*    288-COMPACT-ONE-ROW -- BODY OF THE PERFORM VARYING IN 286.   *
071400*    IF THE ROW AT WS-ROW-SUB IS A KEEPER, ADVANCES THE OUTPUT    *
071500*    SUBSCRIPT AND, IF THE ROW IS NOT ALREADY SITTING AT ITS OWN  *
071600*    OUTPUT SLOT, MOVES THE WHOLE ROW DOWN TO IT.  A ROW MARKED   *
071700*    FOR DROP IS SIMPLY SKIPPED -- ITS SLOT IS OVERWRITTEN BY     *
071800*    THE NEXT KEPT ROW (OR LEFT AS TRAILING GARBAGE PAST THE      *
071900*    NEW WS-CLEAN-ROW-COUNT, WHICH NO PARAGRAPH EVER READS).      *
072000******************************************************************
072100 288-COMPACT-ONE-ROW.
072200
072300     IF WK-ROW-KEEP (WS-ROW-SUB)
072400        ADD 1 TO WS-OUT-SUB
072500        IF WS-OUT-SUB NOT = WS-ROW-SUB
072600           MOVE WS-CLEAN-ROW (WS-ROW-SUB) TO WS-CLEAN-ROW (WS-OUT-SUB).
072700
072800 288-EXIT.
072900     EXIT.
073000
073100
073200******************************************************************
073300*    290-DISPLAY-CLEAN-TOTALS -- DATA-CLEANER STEP 4.  WRITES THE *
073400*    FOUR CLEAN-UP CONTROL TOTALS TO SYSOUT SO OPERATIONS CAN     *
073500*    SEE, WITHOUT OPENING A DUMP, HOW MANY RECORDS WENT IN, HOW   *
073600*    MANY WERE THROWN OUT AND WHY, AND HOW MANY PERIODS ARE LEFT  *
073700*    FOR THE METRICS-CALCULATOR HALF TO PROCESS.                  *
073800******************************************************************
073900 290-DISPLAY-CLEAN-TOTALS.
074000
074100     DISPLAY '****     FSAMETRC DATA-CLEANER RUNNING     ****'.
074200     MOVE 'TSERIES RECORDS READ                         ' TO
074300          DISP-MESSAGE.
074400     MOVE WS-TS-READ-CTR TO DISP-VALUE.
074500     DISPLAY DISPLAY-LINE.
074600     MOVE 'TSERIES RECORDS DROPPED - FULLY EMPTY        ' TO
074700          DISP-MESSAGE.
074800     MOVE WS-TS-DROPPED-CTR TO DISP-VALUE.
074900     DISPLAY DISPLAY-LINE.
075000     MOVE 'TSERIES RECORDS DROPPED - DUPLICATE          ' TO
075100          DISP-MESSAGE.
075200     MOVE WS-TS-DEDUP-CTR TO DISP-VALUE.
075300     DISPLAY DISPLAY-LINE.
075400     MOVE 'PERIODS SURVIVING CLEAN-UP                   ' TO
075500          DISP-MESSAGE.
075600     MOVE WS-CLEAN-ROW-COUNT TO DISP-VALUE.
075700     DISPLAY DISPLAY-LINE.
075800
075900 290-EXIT.
076000     EXIT.
076100
076200
076300******************************************************************
076400*    400-PRSS-CLEAN-TABLE -- METRICS-CALCULATOR STEP 1.           *
076500*                                                                 *
076600*    WALKS THE CLEANED, DEDUPED TABLE IN PERIOD ORDER, DERIVING   *
076700*    REVENUE GROWTH, PROFIT MARGIN, AND THE 3-PERIOD MOVING       *
076800*    AVERAGE (VIA 410'S FOUR SUB-PARAGRAPHS), THEN WRITING ONE    *
076900*    METRICS-RECORD PER PERIOD.  ONE PASS OVER THE TABLE HANDLES  *
077000*    ALL FOUR DERIVED FIGURES FOR EVERY ROW.                      *
077100******************************************************************
077200 400-PRSS-CLEAN-TABLE.
077300
077400     PERFORM 410-PRSS-ONE-PERIOD THRU 410-EXIT
077500         VARYING WS-ROW-SUB FROM 1 BY 1
077600         UNTIL WS-ROW-SUB > WS-CLEAN-ROW-COUNT.
077700
077800 400-EXIT.
077900     EXIT.
078000
078100
078200******************************************************************
078300*    410-PRSS-ONE-PERIOD -- BODY OF THE PERFORM VARYING IN 400.   *
078400*    RUNS THE THREE DERIVATION PARAGRAPHS AND THE WRITE PARAGRAPH *
078500*    FOR THE SINGLE ROW CURRENTLY POINTED TO BY WS-ROW-SUB, IN    *
078600*    THE ORDER SPEC'D: GROWTH, THEN MARGIN, THEN MOVING AVERAGE,  *
078700*    THEN THE WRITE ITSELF.                                      *
078800******************************************************************
078900 410-PRSS-ONE-PERIOD.
079000
079100     PERFORM 420-CALC-REV-GROWTH THRU 420-EXIT.
079200     PERFORM 440-CALC-PROFIT-MARGIN THRU 440-EXIT.
079300     PERFORM 460-CALC-REV-3MA THRU 460-EXIT.
079400     PERFORM 480-WRITE-METRIC-REC THRU 480-EXIT.
079500
079600 410-EXIT.
079700     EXIT.
079800
079900
080000******************************************************************
080100*    420-CALC-REV-GROWTH -- METRICS-CALCULATOR STEP 2A.           *
080200*                                                                 *
080300*    RULE:  GROWTH % = (REV(T) - REV(T-1)) / REV(T-1) * 100,      *
080400*    ROUNDED HALF-UP TO 4 DECIMALS.  NOT DEFINED FOR THE FIRST    *
080500*    PERIOD (THERE IS NO T-1 ROW TO COMPARE AGAINST) OR WHEN THE  *
080600*    PRIOR PERIOD'S REVENUE IS ZERO (WOULD DIVIDE BY ZERO) -- IN  *
080700*    EITHER CASE MT-GROWTH-FLAG IS LEFT 'N' SO THE DOWNSTREAM     *
080800*    TREND REPORT KNOWS THE FIGURE WAS NEVER COMPUTED, NOT THAT   *
080900*    GROWTH WAS GENUINELY ZERO.                                   *
081000******************************************************************
081100 420-CALC-REV-GROWTH.
081200
081300     IF WS-ROW-SUB = 1
081400        MOVE 0 TO MT-REV-GROWTH
081500        MOVE 'N' TO MT-GROWTH-FLAG
081600     ELSE
081700        IF WK-REVENUE (WS-ROW-SUB - 1) = 0
081800           MOVE 0 TO MT-REV-GROWTH
081900           MOVE 'N' TO MT-GROWTH-FLAG
082000        ELSE
082100           COMPUTE MT-REV-GROWTH ROUNDED =
082200               (WK-REVENUE (WS-ROW-SUB) -
082300                WK-REVENUE (WS-ROW-SUB - 1))
082400                 / WK-REVENUE (WS-ROW-SUB - 1) * 100
082500           MOVE 'Y' TO MT-GROWTH-FLAG.
082600
082700 420-EXIT.
082800     EXIT.
082900
083000
083100******************************************************************
083200*    440-CALC-PROFIT-MARGIN -- METRICS-CALCULATOR STEP 2B.        *
083300*                                                                 *
083400*    RULE:  MARGIN % = PROFIT / REVENUE * 100, ROUNDED HALF-UP TO *
083500*    4 DECIMALS.  NOT COMPUTED WHEN REVENUE IS ZERO -- UNLIKE     *
083600*    REVENUE GROWTH THERE IS NO SEPARATE "NOT COMPUTED" FLAG FOR  *
083700*    MARGIN IN THE METRICS RECORD, SO A ZERO-REVENUE PERIOD JUST  *
083800*    CARRIES A ZERO MARGIN, SAME AS A GENUINE BREAK-EVEN PERIOD.  *
083900******************************************************************
084000 440-CALC-PROFIT-MARGIN.
084100
084200     IF WK-REVENUE (WS-ROW-SUB) = 0
084300        MOVE 0 TO MT-PROFIT-MARGIN
084400     ELSE
084500        COMPUTE MT-PROFIT-MARGIN ROUNDED =
084600            WK-PROFIT (WS-ROW-SUB) / WK-REVENUE (WS-ROW-SUB) * 100.
084700
084800 440-EXIT.
084900     EXIT.
085000
085100
085200******************************************************************
085300*    460-CALC-REV-3MA -- METRICS-CALCULATOR STEP 2C.              *
085400*                                                                 *
085500*    RULE:  3-PERIOD MOVING AVERAGE = MEAN OF REVENUE(T-2..T),    *
085600*    ROUNDED HALF-UP TO 2 DECIMALS.  NEEDS 3 PERIODS OF HISTORY,  *
085700*    SO THE FIRST TWO ROWS OF THE TABLE CARRY MT-3MA-FLAG 'N'     *
085800*    AND A ZERO AVERAGE INSTEAD OF A REAL FIGURE.                 *
085900******************************************************************
086000 460-CALC-REV-3MA.
086100
086200     IF WS-ROW-SUB < 3
086300        MOVE 0 TO MT-REV-3MA
086400        MOVE 'N' TO MT-3MA-FLAG
086500     ELSE
086600        COMPUTE MT-REV-3MA ROUNDED =
086700            (WK-REVENUE (WS-ROW-SUB - 2) +
086800             WK-REVENUE (WS-ROW-SUB - 1) +
086900             WK-REVENUE (WS-ROW-SUB)) / 3
087000        MOVE 'Y' TO MT-3MA-FLAG.
087100
087200 460-EXIT.
087300     EXIT.
087400
087500
087600******************************************************************
087700*    480-WRITE-METRIC-REC -- METRICS-CALCULATOR STEP 3.  BUILDS   *
087800*    ONE MT-OUTPUT-REC FROM THE CURRENT ROW'S PERIOD/REVENUE/     *
087900*    PROFIT PLUS THE THREE FIGURES 420/440/460 JUST LEFT IN THE   *
088000*    RECORD, WRITES IT, AND ROLLS THE REVENUE/PROFIT GRAND        *
088100*    TOTALS FORWARD FOR THE EOJ DISPLAY.                          *
088200******************************************************************
088300 480-WRITE-METRIC-REC.
088400
088500     MOVE SPACES TO MT-OUTPUT-REC.
088600     MOVE WK-PERIOD (WS-ROW-SUB)  TO MT-PERIOD.
088700     MOVE WK-REVENUE (WS-ROW-SUB) TO MT-REVENUE.
088800     MOVE WK-PROFIT (WS-ROW-SUB)  TO MT-PROFIT.
088900     WRITE MT-OUTPUT-REC.
089000     ADD 1 TO WS-MT-WRITTEN-CTR.
089100     ADD WK-REVENUE (WS-ROW-SUB) TO WS-GT-REVENUE.
089200     ADD WK-PROFIT (WS-ROW-SUB)  TO WS-GT-PROFIT.
089300
089400 480-EXIT.
089500     EXIT.
089600
089700
089800******************************************************************
089900*    500-DISPLAY-METRIC-TOTALS -- METRICS-CALCULATOR STEP 4 AND   *
090000*    LAST PARAGRAPH IN THE PROGRAM.  WRITES THE RECORD COUNT AND  *
090100*    THE TWO GRAND TOTALS TO SYSOUT, THEN THE EOJ BANNER.         *
090200******************************************************************
090300 500-DISPLAY-METRIC-TOTALS.
090400
090500     MOVE 'METRICS-RECORDS WRITTEN                      ' TO
090600          DISP-MESSAGE.
090700     MOVE WS-MT-WRITTEN-CTR TO DISP-VALUE.
090800     DISPLAY DISPLAY-LINE.
090900     MOVE 'GRAND TOTAL REVENUE (ALL PERIODS)            ' TO
091000          DISP-AMT-MESSAGE.
091100     MOVE WS-GT-REVENUE TO DISP-AMT-VALUE.
091200     DISPLAY DISPLAY-LINE-AMT.
091300     MOVE 'GRAND TOTAL PROFIT  (ALL PERIODS)            ' TO
091400          DISP-AMT-MESSAGE.
091500     MOVE WS-GT-PROFIT TO DISP-AMT-VALUE.
091600     DISPLAY DISPLAY-LINE-AMT.
091700     DISPLAY '****     FSAMETRC EOJ                      ****'.
091800
091900 500-EXIT.
092000     EXIT.
