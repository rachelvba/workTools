000100******************************************************************
000200*    FSAFSREC  -  FINANCIAL STATEMENT LINE-ITEM RECORD, ONE PER  *
000300*                 ITEM PER PERIOD, READ BY THE RATIO-ENGINE      *
000400*                 PHASE OF FSARATIO.                             *
000500*                                                                *
000600*    FILE ARRIVES SORTED BY PERIOD THEN STATEMENT TYPE (IS       *
000700*    BEFORE BS WITHIN A PERIOD).  RATIO-ENGINE BREAKS ON         *
000800*    FS-PERIOD THE SAME WAY B999BLK2 BROKE ON CUSTOMER NUMBER.   *
000900*                                                                *
001000*    THIS MEMBER CARRIES ONLY THE FD-LEVEL RECORD LAYOUT.  THE   *
001100*    PER-PERIOD ACCUMULATOR WORK AREA IS PRIVATE TO FSARATIO AND *
001200*    IS CODED DIRECTLY IN ITS OWN WORKING-STORAGE SECTION.       *
001300******************************************************************
001400*    MAINT LOG -
001500*    93/05/02  RSK  ORIGINAL COPY MEMBER FOR B999BLK2 REWORK
001600*    94/02/14  RSK  ADDED ITEM-CODE 88-LEVELS PER CATALOG
001700*    97/11/03  RSK  ADDED FS-PERIOD-PARTS REDEFINES
001800******************************************************************
001900 01  FS-INPUT-REC.
002000     05  FS-STMT-TYPE                  PIC X(02).
002100         88  FS-STMT-IS                 VALUE 'IS'.
002200         88  FS-STMT-BS                 VALUE 'BS'.
002300     05  FS-PERIOD                     PIC X(07).
002400     05  FS-PERIOD-PARTS  REDEFINES FS-PERIOD.
002500         10  FS-PERIOD-YEAR             PIC X(04).
002600         10  FS-PERIOD-DASH             PIC X(01).
002700         10  FS-PERIOD-QTR              PIC X(02).
002800     05  FS-ITEM-CODE                  PIC X(04).
002900         88  FS-ITEM-REVENUE            VALUE 'REV '.
003000         88  FS-ITEM-COGS               VALUE 'COGS'.
003100         88  FS-ITEM-GROSS-PROFIT       VALUE 'GPFT'.
003200         88  FS-ITEM-OPER-INCOME        VALUE 'OPIN'.
003300         88  FS-ITEM-OPER-EXPENSE       VALUE 'OPEX'.
003400         88  FS-ITEM-NET-INCOME         VALUE 'NINC'.
003500         88  FS-ITEM-CURRENT-ASSETS     VALUE 'CAST'.
003600         88  FS-ITEM-INVENTORY          VALUE 'INVY'.
003700         88  FS-ITEM-TOTAL-ASSETS       VALUE 'TAST'.
003800         88  FS-ITEM-CURRENT-LIAB       VALUE 'CLIA'.
003900         88  FS-ITEM-TOTAL-LIAB         VALUE 'TLIA'.
004000         88  FS-ITEM-TOTAL-EQUITY       VALUE 'TEQU'.
004100     05  FS-AMOUNT                     PIC S9(11)V99.
004200     05  FS-AMOUNT-FLAG                PIC X(01).
004300         88  FS-AMOUNT-PRESENT          VALUE 'Y'.
004400         88  FS-AMOUNT-MISSING          VALUE 'N'.
