000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FSARATIO.
000300 AUTHOR.            R S KOWALCZYK.
000400 INSTALLATION.      FINANCIAL SYSTEMS - QUARTERLY CLOSE UNIT.
000500 DATE-WRITTEN.      05/02/93.
000600 DATE-COMPILED.     05/02/93.
000700 SECURITY.          NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  REMARKS.                                                       *
001100*                                                                 *
001200*      FSARATIO IS THE OLD B999BLK2 AGED-TRIAL-BALANCE PROGRAM    *
001300*      REBUILT FOR THE QUARTERLY RATIO PACKAGE.  IT READS THE     *
001400*      INCOME-STATEMENT AND BALANCE-SHEET LINE ITEMS (FINSTMT),   *
001500*      BREAKS ON REPORTING PERIOD THE SAME WAY B999BLK2 BROKE ON  *
001600*      CUSTOMER NUMBER, COMPUTES THE TEN STANDARD RATIOS FOR EACH *
001700*      PERIOD THAT HAS A COMPLETE SET OF LINE ITEMS, AND WRITES   *
001800*      THEM TO THE RATIOS FILE.  ONCE ALL PERIODS ARE IN, IT      *
001900*      PRINTS THE ONE-PAGE SUMMARY REPORT FOR THE LATEST PERIOD,  *
002000*      WITH PERIOD-OVER-PERIOD CHANGE FIGURES WHEN A PRIOR VALID  *
002100*      PERIOD EXISTS.                                              *
002200*                                                                 *
002300*      THE PROGRAM IS TWO HALVES THAT RUN ONE AFTER THE OTHER --  *
002400*      A RATIO-ENGINE HALF (PARAGRAPHS 100 THROUGH 290) THAT      *
002500*      READS FINSTMT, VALIDATES, AND WRITES RATIOS; AND A         *
002600*      REPORT-WRITER HALF (PARAGRAPHS 600 THROUGH 720) THAT       *
002700*      FORMATS THE LATEST CARRIED PERIOD (AND, WHEN ONE EXISTS,   *
002800*      THE PREVIOUS PERIOD) INTO THE PRINTED SUMMARY.  THE TWO    *
002900*      HALVES SHARE THE WS-PERIOD-CARRY-TABLE IN WORKING-STORAGE  *
003000*      RATHER THAN A SORT WORK FILE, SINCE ONLY TWO PERIODS ARE   *
003100*      EVER NEEDED AT REPORT TIME.                                *
003200*                                                                 *
003300*      INPUT FILES            - FINSTMT (STATEMENT LINE ITEMS)    *
003400*                                RUNPARM (RUN-DATE PARM CARD)      *
003500*      OUTPUT FILES PRODUCED  - RATIOS  (TEN RATIOS PER PERIOD)    *
003600*                                RPTFILE (SUMMARY REPORT)          *
003700*      DUMP FILE              - SYSOUT                             *
003800******************************************************************
003900*    MAINT LOG -
004000*    93/05/02  RSK  ORIGINAL PROGRAM, REWORKED FROM B999BLK2,
004100*                   TICKET FIN-0448
004200*    93/09/14  RSK  ADDED MISSING-LINE-ITEM VALIDATION PER
004300*                   CONTROLLER'S REQUEST, TICKET FIN-0459
004400*    94/02/14  RSK  ADDED ZERO-DENOMINATOR CHECK TO RATIO CALC,
004500*                   TICKET FIN-0513 (AUDIT FINDING 94-02)
004600*    95/06/19  RSK  CARRY-FORWARD OF LAST TWO PERIODS ADDED FOR
004700*                   THE NEW PERIOD-OVER-PERIOD SECTION, FIN-0561
004800*    96/10/02  DLH  SUMMARY REPORT NOW BUILT FROM RATIOS RUN,
004900*                   REPLACES THE STAND-ALONE SPREADSHEET, FIN-0603
005000*    97/11/03  RSK  ADDED PERIOD-PARTS REDEFINES TO ALL THREE
005100*                   RECORD LAYOUTS FOR THE NEW TREND EXTRACTS
005200*    98/09/21  TLM  ROUNDED CLAUSE ADDED TO ALL RATIO CALCS,
005300*                   TICKET FIN-0672 (AUDIT FINDING 98-114)
005400*    99/01/08  TLM  Y2K REVIEW -- RUN DATE COMES FROM RUNPARM,
005500*                   NOT FROM THE SYSTEM CLOCK, NO CHANGE REQUIRED
005600*    01/11/15  DLH  PERIODS-IN-ERROR COUNT ADDED TO EOJ DISPLAY,
005700*                   TICKET FIN-0734
005800*    05/02/11  GAP  RECAST THE PERIOD-BREAK LOOP AS A PARAGRAPH
005900*                   PERFORM PER SHOP STANDARD S-114
006000*    06/03/22  GAP  EXPANDED PARAGRAPH-LEVEL COMMENTARY THROUGHOUT
006100*                   PER INTERNAL AUDIT FINDING 06-031 (PROGRAMS
006200*                   MUST BE SELF-DOCUMENTING FOR CROSS-TRAINING)
006250*    06/08/04  GAP  RL-MONEY-VALUE AND RL-PCT-VALUE NOW CARRY A
006260*                   TRAILING SIGN, SAME AS RL-MC-VALUE -- A LOSS
006270*                   QUARTER WAS PRINTING NET INCOME, NET MARGIN,
006280*                   ROA AND ROE AS PLAIN POSITIVE FIGURES ON THE
006290*                   SUMMARY REPORT, TICKET FIN-0842
006292*    06/09/12  GAP  ERROR-MESSAGE-EL MOVED TO A 77-LEVEL ENTRY PER
006294*                   SHOP STANDARD S-114, AUDIT FINDING 06-031
006296*                   FOLLOW-UP.  DROPPED THE UPSI-0 RERUN SWITCH --
006297*                   NEVER TESTED IN THIS PROGRAM OR IN FSAMETRC AND
006298*                   NOT USED ANYWHERE ELSE IN THE SUITE, TICKET
006299*                   FIN-0851
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600*
006700*    SOURCE-COMPUTER/OBJECT-COMPUTER ARE THE STANDARD SHOP ENTRIES
006800*    FOR ALL FINANCIAL-SYSTEMS BATCH WORK, COPIED FROM THE
006900*    DEPARTMENT SKELETON, NOT SPECIFIC TO THIS PROGRAM.
007000*
007100 SOURCE-COMPUTER.   IBM-390.
007200 OBJECT-COMPUTER.   IBM-390.
007300*
007400*    C01 IS THE CARRIAGE-CONTROL CHANNEL FOR THE SUMMARY REPORT'S
007500*    TOP-OF-PAGE ADVANCE, SAME AS EVERY OTHER PRINT PROGRAM IN
007600*    THIS SHOP -- RPTFILE ITSELF IS A PLAIN SEQUENTIAL FILE, NOT
007700*    A SYSOUT CLASS, SO THIS CHANNEL IS DECLARED BUT NOT USED
007800*    UNTIL THE REPORT IS ROUTED TO AN ACTUAL PRINTER DOWNSTREAM.
008000*
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700*
008800*    FOUR FILES: RUNPARM AND FINSTMT COME IN, RATIOS AND RPTFILE
008900*    GO OUT.  ALL FOUR ARE OPENED TOGETHER AT JOB START AND
009000*    CLOSED TOGETHER AT JOB END -- FSARATIO DOES NOT REOPEN A
009100*    FILE PARTWAY THROUGH THE STEP.
009200*
009300     SELECT PARM-INPUT-FILE ASSIGN TO UT-S-RUNPARM
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS  IS WS-PM-FILE-STATUS.
009600
009700     SELECT FS-INPUT-FILE  ASSIGN TO UT-S-FINSTMT
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS  IS WS-FS-FILE-STATUS.
010000
010100     SELECT RT-OUTPUT-FILE ASSIGN TO UT-S-RATIOS
010200            ORGANIZATION IS SEQUENTIAL
010300            FILE STATUS  IS WS-RT-FILE-STATUS.
010400
010500     SELECT RPT-OUTPUT-FILE ASSIGN TO UT-S-REPORT
010600            ORGANIZATION IS SEQUENTIAL
010700            FILE STATUS  IS WS-RP-FILE-STATUS.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100*
011200*    PARM-INPUT-FILE IS AN 80-COLUMN PARM CARD IN THE SHOP'S USUAL
011300*    SYSIN-CARD-IMAGE STYLE -- ONLY THE FIRST 10 BYTES ARE USED,
011400*    THE REST IS RESERVED FOR WHATEVER A LATER RUN-CONTROL PARM
011500*    MIGHT NEED (A CUTOFF DATE, A RERUN FLAG) WITHOUT CHANGING
011600*    THE RECORD LENGTH.
011700*
011800 FD  PARM-INPUT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 80 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS PARM-INPUT-REC.
012400
012500 01  PARM-INPUT-REC.
012600*        PARM-RUN-DATE IS AN EXTERNAL, HUMAN-SUPPLIED DATE, NOT
012700*        DERIVED FROM THE SYSTEM CLOCK -- SEE THE Y2K MAINT-LOG
012800*        ENTRY ABOVE FOR WHY THAT MATTERS.
012900     05  PARM-RUN-DATE                 PIC X(10).
013000     05  FILLER                        PIC X(70).
013100
013200*    FS-INPUT-FILE IS THE LINE-ITEM DETAIL FEEDING THE RATIO-
013300*    ENGINE HALF.  ITS RECORD LAYOUT LIVES IN A SHARED COPY
013400*    MEMBER SINCE THE GENERAL LEDGER EXTRACT JOB WRITES IT TOO.
013500*
013600 FD  FS-INPUT-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 27 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS FS-INPUT-REC.
014200     COPY FSAFSREC.
014300
014400*    RT-OUTPUT-FILE IS THE RATIO-ENGINE'S ONLY OUTPUT -- ONE
014500*    RECORD PER PERIOD THAT PASSED BOTH THE COMPLETENESS CHECK
014600*    AND THE ZERO-DENOMINATOR CHECK.
014700*
014800 FD  RT-OUTPUT-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 100 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS RT-OUTPUT-REC.
015400     COPY FSARTREC.
015500
015600*    RPT-OUTPUT-FILE HOLDS THE PRINTED SUMMARY REPORT, ONE
015700*    80-BYTE LINE PER RECORD.  THE REPORT HAS NO SHARED COPY
015800*    MEMBER OF ITS OWN -- THE LINE SHAPES THAT FEED IT ARE ALL
015900*    PRIVATE WORKING-STORAGE, SINCE NO OTHER PROGRAM READS THIS
016000*    REPORT BACK IN.
016100*
016200 FD  RPT-OUTPUT-FILE
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 80 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS RPT-OUTPUT-REC.
016800*
016810*    RPT-OUTPUT-REC IS THE FD'S OWN DATA RECORD -- A FILE-SECTION
016820*    RECORD DESCRIPTION HAS TO START AT THE 01 LEVEL, SO IT STAYS
016830*    01 EVEN THOUGH IT IS A STANDALONE X(80) SLOT LIKE THE 77-LEVEL
016840*    ITEMS BELOW.  77-LEVEL ONLY APPLIES TO WORKING-STORAGE AND
016850*    LINKAGE ITEMS, NEVER TO A FILE'S RECORD AREA.
016860*
016900 01  RPT-OUTPUT-REC                    PIC X(80).
017000
017100 WORKING-STORAGE SECTION.
017110*
017120******************************************************************
017130*    77-LEVEL ITEMS.  SHOP STANDARD S-114 CALLS FOR A STANDALONE
017140*    ELEMENTARY WORKING-STORAGE SCALAR (NO SUBORDINATE FIELDS, NO
017150*    REDEFINES BY A GROUP) TO BE LEVELED AT 77, NOT WRAPPED IN AN
017160*    01 OF ITS OWN -- 77-LEVEL ENTRIES MUST BE GROUPED TOGETHER
017170*    AHEAD OF THE FIRST 01 IN THE SECTION, SO THIS PROGRAM'S ONE
017180*    77-LEVEL SCALAR IS DECLARED HERE RATHER THAN WHERE IT IS USED.
017190******************************************************************
017200*    ERROR-MESSAGE-EL IS BUILT BY 245-VERIFY-REQUIRED-ITEMS EACH
017210*    TIME A LINE ITEM IS MISSING FROM A PERIOD, THEN DISPLAYED SO
017220*    OPERATIONS CAN SEE WHICH PERIOD AND ITEM FAILED WITHOUT
017230*    HUNTING THROUGH THE FS-INPUT-REC DUMP.
017240 77  ERROR-MESSAGE-EL                  PIC X(60).
017250*
017300*    PROGRAM-INDICATOR-SWITCHES HOLDS EVERY 88-LEVEL CONDITION
017400*    THE PROCEDURE DIVISION SETS OR TESTS OUTSIDE THE PER-ITEM
017500*    ACCUMULATOR SWITCHES (THOSE LIVE IN WS-PERIOD-ITEMS BELOW).
017600*
017700 01  PROGRAM-INDICATOR-SWITCHES.
017800*        WS-EOF-FS-SW GOES TO 'YES' WHEN 210-READ-FS-RECORD HITS
017900*        END OF FILE ON FINSTMT.  TESTED BY THE UNTIL CLAUSE OF
018000*        THE PERFORM IN 200-PRSS-FINSTMT.
018100     05  WS-EOF-FS-SW                  PIC X(3)  VALUE 'NO '.
018200         88  EOF-FS                               VALUE 'YES'.
018300*        WS-PERIOD-VALID-SW IS SET BY 245-VERIFY-REQUIRED-ITEMS
018400*        TO SAY WHETHER THE PERIOD JUST FINISHED HAD ALL ELEVEN
018500*        REQUIRED LINE ITEMS.  TESTED BY 240-PRSS-PERIOD-BREAK
018600*        TO DECIDE WHETHER TO EVEN ATTEMPT THE RATIO CALC.
018700     05  WS-PERIOD-VALID-SW            PIC X(3)  VALUE SPACES.
018800         88  PERIOD-ITEMS-COMPLETE                VALUE 'YES'.
018900         88  PERIOD-ITEMS-INCOMPLETE              VALUE 'NO '.
019000*        WS-RATIO-CALC-SW IS SET BY 250-CALC-RATIOS TO SAY
019100*        WHETHER EVERY RATIO DENOMINATOR TURNED OUT NONZERO.
019200*        TESTED BY 240-PRSS-PERIOD-BREAK TO DECIDE WHETHER TO
019300*        WRITE THE RATIO RECORD AND CARRY THE PERIOD FORWARD.
019400     05  WS-RATIO-CALC-SW              PIC X(3)  VALUE SPACES.
019500         88  RATIO-CALC-OK                         VALUE 'YES'.
019600         88  RATIO-CALC-FAILED                     VALUE 'NO '.
019700     05  FILLER                        PIC X(01).
019800*
019900*    WS-FILE-STATUSES HOLDS THE TWO-BYTE FILE-STATUS CODE FOR
020000*    EACH OF THE FOUR FILES.  CARRIED HERE SO A SYSOUT DUMP OR
020100*    AN ABEND WALKBACK SHOWS THE LAST STATUS THE RUN-TIME SET,
020200*    THE SAME AS EVERY OTHER PROGRAM IN THIS SHOP.
020300*
020400 01  WS-FILE-STATUSES.
020500     05  WS-PM-FILE-STATUS             PIC X(02).
020600     05  WS-FS-FILE-STATUS             PIC X(02).
020700         88  WS-FS-STATUS-OK                       VALUE '00'.
020800         88  WS-FS-STATUS-EOF                      VALUE '10'.
020900     05  WS-RT-FILE-STATUS             PIC X(02).
021000     05  WS-RP-FILE-STATUS             PIC X(02).
021100     05  FILLER                        PIC X(01).
021200*
021300*    WS-RUN-PARAMETERS HOLDS THE ONE VALUE 100-READ-RUN-PARM
021400*    LIFTS OFF THE PARM CARD -- CARRIED INTO WORKING-STORAGE SO
021500*    IT SURVIVES PAST THE SINGLE READ AGAINST PARM-INPUT-FILE.
021600*
021700 01  WS-RUN-PARAMETERS.
021800     05  WS-RUN-DATE                   PIC X(10)  VALUE SPACES.
021900     05  FILLER                        PIC X(01).
022000*
022100*    WS-CURRENT-PERIOD IS THE PERIOD CODE OF THE FINSTMT RECORD(S)
022200*    CURRENTLY BEING ACCUMULATED.  230-PRSS-ONE-FS-RECORD RESETS
022300*    IT EVERY TIME THE INCOMING PERIOD CHANGES.  THE REDEFINES
022400*    BELOW GIVES THE REPORT-WRITER HALF (AND ANY FUTURE TREND
022500*    EXTRACT) A YEAR/QUARTER VIEW WITHOUT UNSTRINGING THE CODE.
022600*
022700 01  WS-CURRENT-PERIOD                 PIC X(07)  VALUE SPACES.
022800 01  WS-CURRENT-PERIOD-PARTS REDEFINES WS-CURRENT-PERIOD.
022900     05  WS-CP-YEAR                    PIC X(04).
023000     05  WS-CP-DASH                    PIC X(01).
023100     05  WS-CP-QTR                     PIC X(02).
023200*
023300******************************************************************
023400*    PER-PERIOD LINE-ITEM ACCUMULATOR.  RESET AT EACH PERIOD      *
023500*    BREAK BY 220-INIT-PERIOD-ACCUM, LOADED ONE FIELD AT A TIME   *
023600*    AS FS-INPUT-REC RECORDS ARE READ AND CLASSIFIED BY 225-      *
023700*    ACCUM-LINE-ITEM, THEN TESTED AS A WHOLE BY 245-VERIFY-       *
023800*    REQUIRED-ITEMS.  ONLY THE ELEVEN ITEMS THE RATIO FORMULAS    *
023900*    ACTUALLY NEED ARE ACCUMULATED -- OPERATING EXPENSE RIDES     *
024000*    IN THE FS-ITEM-CODE CATALOG BUT IS NOT USED BY ANY OF THE    *
024100*    TEN RATIOS, SO IT HAS NO WS-PI- FIELD OF ITS OWN.  EACH      *
024200*    FIELD HAS ITS OWN ONE-BYTE 'SEEN' SWITCH RATHER THAN A       *
024300*    SINGLE COMPOUND 88-LEVEL, SINCE COBOL 88-LEVELS CANNOT       *
024400*    TEST MULTIPLE FIELDS AT ONCE.                                *
024500******************************************************************
024600 01  WS-PERIOD-ITEMS.
024700*        WS-PI-REVENUE IS TOTAL REVENUE FOR THE PERIOD -- FEEDS
024800*        GROSS MARGIN, OPERATING MARGIN, NET MARGIN, AND ASSET
024900*        TURNOVER.
025000     05  WS-PI-REVENUE                 PIC S9(11)V99  VALUE 0.
025100     05  WS-PI-REVENUE-SW              PIC X(01)      VALUE 'N'.
025200         88  WS-PI-REVENUE-SEEN                        VALUE 'Y'.
025300*        WS-PI-COGS IS COST OF GOODS SOLD -- FEEDS INVENTORY
025400*        TURNOVER.
025500     05  WS-PI-COGS                    PIC S9(11)V99  VALUE 0.
025600     05  WS-PI-COGS-SW                 PIC X(01)      VALUE 'N'.
025700         88  WS-PI-COGS-SEEN                            VALUE 'Y'.
025800*        WS-PI-GROSS-PROFIT FEEDS GROSS MARGIN.
025900     05  WS-PI-GROSS-PROFIT            PIC S9(11)V99  VALUE 0.
026000     05  WS-PI-GPFT-SW                 PIC X(01)      VALUE 'N'.
026100         88  WS-PI-GPFT-SEEN                            VALUE 'Y'.
026200*        WS-PI-OPER-INCOME FEEDS OPERATING MARGIN.
026300     05  WS-PI-OPER-INCOME             PIC S9(11)V99  VALUE 0.
026400     05  WS-PI-OPIN-SW                 PIC X(01)      VALUE 'N'.
026500         88  WS-PI-OPIN-SEEN                            VALUE 'Y'.
026600*        WS-PI-NET-INCOME FEEDS NET MARGIN, ROA, AND ROE, AND IS
026700*        ALSO CARRIED FORWARD FOR THE PERIOD-OVER-PERIOD SECTION
026800*        OF THE SUMMARY REPORT.
026900     05  WS-PI-NET-INCOME              PIC S9(11)V99  VALUE 0.
027000     05  WS-PI-NINC-SW                 PIC X(01)      VALUE 'N'.
027100         88  WS-PI-NINC-SEEN                            VALUE 'Y'.
027200*        WS-PI-CURRENT-ASSETS FEEDS THE CURRENT RATIO AND THE
027300*        QUICK RATIO.
027400     05  WS-PI-CURRENT-ASSETS          PIC S9(11)V99  VALUE 0.
027500     05  WS-PI-CAST-SW                 PIC X(01)      VALUE 'N'.
027600         88  WS-PI-CAST-SEEN                            VALUE 'Y'.
027700*        WS-PI-INVENTORY IS SUBTRACTED OUT OF CURRENT ASSETS FOR
027800*        THE QUICK RATIO, AND IS ALSO THE DENOMINATOR OF
027900*        INVENTORY TURNOVER -- SO A ZERO INVENTORY BALANCE FAILS
028000*        THE ZERO-DENOMINATOR CHECK IN 250-CALC-RATIOS EVEN
028100*        THOUGH THE CURRENT AND QUICK RATIOS THEMSELVES DO NOT
028200*        DIVIDE BY IT.
028300     05  WS-PI-INVENTORY               PIC S9(11)V99  VALUE 0.
028400     05  WS-PI-INVY-SW                 PIC X(01)      VALUE 'N'.
028500         88  WS-PI-INVY-SEEN                            VALUE 'Y'.
028600*        WS-PI-TOTAL-ASSETS IS THE DENOMINATOR OF ROA AND ASSET
028700*        TURNOVER.
028800     05  WS-PI-TOTAL-ASSETS            PIC S9(11)V99  VALUE 0.
028900     05  WS-PI-TAST-SW                 PIC X(01)      VALUE 'N'.
029000         88  WS-PI-TAST-SEEN                            VALUE 'Y'.
029100*        WS-PI-CURRENT-LIAB IS THE DENOMINATOR OF THE CURRENT
029200*        RATIO AND THE QUICK RATIO -- CHECKED FIRST IN 250-CALC-
029300*        RATIOS SINCE IT IS THE DENOMINATOR MOST LIKELY TO BE
029400*        ZERO FOR A DEBT-FREE COMPANY.
029500     05  WS-PI-CURRENT-LIAB            PIC S9(11)V99  VALUE 0.
029600     05  WS-PI-CLIA-SW                 PIC X(01)      VALUE 'N'.
029700         88  WS-PI-CLIA-SEEN                            VALUE 'Y'.
029800*        WS-PI-TOTAL-LIAB IS THE NUMERATOR OF THE DEBT-TO-
029900*        EQUITY RATIO.
030000     05  WS-PI-TOTAL-LIAB              PIC S9(11)V99  VALUE 0.
030100     05  WS-PI-TLIA-SW                 PIC X(01)      VALUE 'N'.
030200         88  WS-PI-TLIA-SEEN                            VALUE 'Y'.
030300*        WS-PI-TOTAL-EQUITY IS THE DENOMINATOR OF THE DEBT-TO-
030400*        EQUITY RATIO AND OF ROE.
030500     05  WS-PI-TOTAL-EQUITY            PIC S9(11)V99  VALUE 0.
030600     05  WS-PI-TEQU-SW                 PIC X(01)      VALUE 'N'.
030700         88  WS-PI-TEQU-SEEN                            VALUE 'Y'.
030800     05  FILLER                        PIC X(01).
030900*
031000******************************************************************
031100*    ONE FRESHLY-COMPUTED RATIO SET.  250-CALC-RATIOS FILLS THIS  *
031200*    GROUP, 260-WRITE-RATIO-REC MOVES IT TO RT-OUTPUT-REC, AND    *
031300*    280-CARRY-LATEST-PERIODS COPIES THE REPORT-RELEVANT PIECES   *
031400*    OF IT INTO WS-PERIOD-CARRY-TABLE.  ALL TEN FIELDS ARE THE    *
031500*    SAME PIC AS THEIR RT-OUTPUT-REC COUNTERPART.                 *
031600******************************************************************
031700 01  WS-RATIO-RESULTS.
031800     05  WS-RR-CURRENT-RATIO           PIC S9(05)V9999.
031900     05  WS-RR-QUICK-RATIO             PIC S9(05)V9999.
032000     05  WS-RR-DEBT-EQUITY             PIC S9(05)V9999.
032100     05  WS-RR-GROSS-MARGIN            PIC S9(05)V9999.
032200     05  WS-RR-OPER-MARGIN             PIC S9(05)V9999.
032300     05  WS-RR-NET-MARGIN              PIC S9(05)V9999.
032400     05  WS-RR-ROA                     PIC S9(05)V9999.
032500     05  WS-RR-ROE                     PIC S9(05)V9999.
032600     05  WS-RR-INV-TURNOVER            PIC S9(05)V9999.
032700     05  WS-RR-ASSET-TURNOVER          PIC S9(05)V9999.
032800     05  FILLER                        PIC X(01).
032900*
033000******************************************************************
033100*    LATEST/PREVIOUS VALID-PERIOD CARRY AREA FOR THE SUMMARY      *
033200*    REPORT.  ENTRY (1) IS THE PREVIOUS VALID PERIOD, ENTRY (2)   *
033300*    THE LATEST.  280-CARRY-LATEST-PERIODS SHIFTS (2) INTO (1)    *
033400*    BEFORE LOADING THE NEW PERIOD INTO (2), SO ENTRY (1) IS      *
033500*    ALWAYS THE PERIOD IMMEDIATELY BEFORE ENTRY (2) IN THE        *
033600*    RUN'S OWN OUTPUT ORDER, NOT NECESSARILY THE CALENDAR         *
033700*    QUARTER IMMEDIATELY BEFORE IT.                               *
033800******************************************************************
033900 01  WS-PERIOD-CARRY-TABLE.
034000     05  WS-CARRY-ENTRY OCCURS 2 TIMES.
034100*            CY-PERIOD IS THE PERIOD CODE THIS CARRY SLOT HOLDS.
034200         10  CY-PERIOD                 PIC X(07).
034300*            CY-REVENUE/CY-NET-INCOME ARE THE RAW DOLLAR FIGURES
034400*            THE PERIOD-OVER-PERIOD GROWTH LINES DIVIDE.
034500         10  CY-REVENUE                PIC S9(11)V99.
034600         10  CY-NET-INCOME             PIC S9(11)V99.
034700*            THE REMAINING FIVE FIELDS ARE COPIED STRAIGHT FROM
034800*            WS-RATIO-RESULTS SO THE REPORT-WRITER HALF NEVER
034900*            HAS TO RE-DERIVE A RATIO IT ALREADY COMPUTED.
035000         10  CY-CURRENT-RATIO          PIC S9(05)V9999.
035100         10  CY-QUICK-RATIO            PIC S9(05)V9999.
035200         10  CY-ROA                    PIC S9(05)V9999.
035300         10  CY-ROE                    PIC S9(05)V9999.
035400         10  CY-NET-MARGIN             PIC S9(05)V9999.
035500*        WS-CARRY-COUNT IS HOW MANY OF THE TWO SLOTS ABOVE ARE
035600*        ACTUALLY POPULATED -- 0 IF NO PERIOD HAS EVER VALIDATED,
035700*        1 AFTER THE FIRST, CAPPED AT 2 THEREAFTER.  000-MAINLINE
035800*        TESTS THIS BEFORE EVEN ATTEMPTING THE SUMMARY REPORT,
035900*        AND 600-PRSS-SUMMARY-RPT TESTS IT AGAIN BEFORE
036000*        ATTEMPTING THE PERIOD-OVER-PERIOD SECTION.
036100     05  WS-CARRY-COUNT                PIC S9(4) COMP SYNC VALUE 0.
036200     05  FILLER                        PIC X(01).
036300*
036400*    WS-SUBSCRIPTS GROUPS THE PROGRAM'S ONE TABLE-SUBSCRIPT
036500*    FIELD.  KEPT AS ITS OWN 01, LIKE EVERY OTHER PROGRAM IN
036600*    THIS SHOP, EVEN THOUGH TODAY IT HOLDS ONLY ONE ENTRY.
036700*
036800 01  WS-SUBSCRIPTS.
036900*        WS-CARRY-IDX IS RESERVED FOR ANY FUTURE PARAGRAPH THAT
037000*        NEEDS TO WALK WS-CARRY-ENTRY BY SUBSCRIPT RATHER THAN
037100*        BY THE LITERAL (1)/(2) THE CURRENT PARAGRAPHS USE
037200*        DIRECTLY -- NOT YET REFERENCED IN THE PROCEDURE
037300*        DIVISION, BUT DECLARED HERE SO A LATER CHANGE DOES NOT
037400*        HAVE TO TOUCH THE DATA DIVISION JUST TO ADD ONE.
037500     05  WS-CARRY-IDX                  PIC S9(4) COMP SYNC.
037600     05  FILLER                        PIC X(01).
037700*
037800******************************************************************
037900*    CONTROL TOTALS -- SAME SYSOUT STYLE AS B999BLK2'S OLD        *
038000*    550-DISPLAY-PROG-DIAG PARAGRAPH.  ALL FOUR ARE DISPLAYED BY  *
038100*    290-DISPLAY-RATIO-TOTALS AT THE END OF THE RATIO-ENGINE      *
038200*    HALF, BEFORE THE REPORT-WRITER HALF EVEN STARTS.             *
038300******************************************************************
038400 01  WS-ACCUMULATORS.
038500*        WS-FS-READ-CTR IS EVERY FINSTMT RECORD 210-READ-FS-
038600*        RECORD SUCCESSFULLY READ.
038700     05  WS-FS-READ-CTR                PIC 9(5) COMP VALUE 0.
038800*        WS-PERIODS-PRSSD-CTR IS HOW MANY DISTINCT PERIODS
038900*        240-PRSS-PERIOD-BREAK RAN AGAINST, VALID OR NOT.
039000     05  WS-PERIODS-PRSSD-CTR          PIC 9(5) COMP VALUE 0.
039100*        WS-RT-WRITTEN-CTR IS HOW MANY OF THOSE PERIODS ACTUALLY
039200*        PRODUCED A RATIO RECORD.
039300     05  WS-RT-WRITTEN-CTR             PIC 9(5) COMP VALUE 0.
039400*        WS-PERIODS-ERROR-CTR IS HOW MANY PERIODS FAILED EITHER
039500*        THE COMPLETENESS CHECK OR THE ZERO-DENOMINATOR CHECK --
039600*        WS-PERIODS-PRSSD-CTR SHOULD ALWAYS EQUAL WS-RT-WRITTEN-
039700*        CTR PLUS WS-PERIODS-ERROR-CTR.
039800     05  WS-PERIODS-ERROR-CTR          PIC 9(5) COMP VALUE 0.
039900     05  FILLER                        PIC X(01).
040000*
040100*    DISPLAY-LINE IS THE ONE SYSOUT LINE SHAPE 290-DISPLAY-RATIO-
040200*    TOTALS USES FOR ALL FOUR CONTROL TOTALS -- A LABEL AND A
040300*    ZERO-SUPPRESSED COUNT, SAME LAYOUT FSAMETRC USES FOR ITS OWN
040400*    COUNTS.
040500*
040600 01  DISPLAY-LINE.
040700     05  DISP-MESSAGE                  PIC X(45).
040800     05  DISP-VALUE                    PIC ZZZZ9.
040900     05  FILLER                        PIC X(01).
041000
041050*    ERROR-MESSAGE-EL ITSELF IS DECLARED AS A 77-LEVEL ITEM AT THE
041060*    TOP OF WORKING-STORAGE, PER SHOP STANDARD S-114 FOR A
041070*    STANDALONE SCALAR.
041200*
041300******************************************************************
041400*    SUMMARY-REPORT PRINT LINES, ONE 01 PER LINE SHAPE, BUILT BY  *
041500*    THE 6nn-RPT- PARAGRAPHS AND WRITTEN TO RPT-OUTPUT-REC.       *
041600*    RPTFILE IS A PLAIN 80-COLUMN SEQUENTIAL FILE, NOT A SYSOUT   *
041700*    PRINT FILE, SO NONE OF THESE CARRY ADVANCING CONTROL.        *
041800******************************************************************
041900*    RL-TEXT-LINE IS THE GENERIC ONE-COLUMN TEXT LINE USED FOR
042000*    HEADINGS, BLANK SEPARATOR LINES, AND THE INSIGHTS SECTION.
042100*
042200 01  RL-TEXT-LINE.
042300     05  RL-TEXT                       PIC X(80).
042400*
042500*    RL-HEADER-2-LINE CARRIES THE PERIOD AND RUN-DATE STAMP THAT
042600*    APPEARS RIGHT UNDER THE REPORT TITLE.
042700*
042800 01  RL-HEADER-2-LINE.
042900     05  FILLER                        PIC X(08) VALUE 'PERIOD: '.
043000     05  RL-HDR-PERIOD                 PIC X(07).
043100     05  FILLER                        PIC X(12) VALUE SPACES.
043200     05  FILLER                        PIC X(11) VALUE 'GENERATED: '.
043300     05  RL-HDR-RUN-DATE               PIC X(10).
043400     05  FILLER                        PIC X(32) VALUE SPACES.
043500*
043600*    RL-PVP-HEADING-LINE INTRODUCES THE PERIOD-OVER-PERIOD
043700*    CHANGES SECTION, NAMING THE PRIOR PERIOD BEING COMPARED
043800*    AGAINST.
043900*
044000 01  RL-PVP-HEADING-LINE.
044100     05  FILLER                        PIC X(28)
044200              VALUE 'PERIOD-OVER-PERIOD CHANGES ('.
044300     05  FILLER                        PIC X(03) VALUE 'VS '.
044400     05  RL-PVP-PERIOD                 PIC X(07).
044500     05  FILLER                        PIC X(01) VALUE ')'.
044600     05  FILLER                        PIC X(41) VALUE SPACES.
044700*
044800*    RL-MONEY-LINE IS A LABEL-PLUS-DOLLAR-AMOUNT LINE, USED FOR
044900*    REVENUE AND NET INCOME IN THE KEY-METRICS SECTION.  A LOSS
044920*    PERIOD IS VALID INPUT (NET INCOME IS SIGNED S9(11)V99 ON
044940*    FINSTMT), SO THE PICTURE CARRIES A TRAILING SIGN THE SAME
044960*    AS DISP-AMT-VALUE DOES IN FSAMETRC FOR ITS OWN SIGNED
044980*    GRAND-TOTAL AMOUNT -- OTHERWISE A LOSS WOULD PRINT AS A
044990*    PLAIN POSITIVE DOLLAR FIGURE WITH NO INDICATION IT IS A
044995*    LOSS.
045000*
045100 01  RL-MONEY-LINE.
045200     05  FILLER                        PIC X(04) VALUE SPACES.
045300     05  RL-MONEY-LABEL                PIC X(20).
045400     05  RL-MONEY-VALUE                PIC $$,$$$,$$$,$$9.99-.
045500     05  FILLER                        PIC X(38) VALUE SPACES.
045600*
045700*    RL-PERCENT-LINE IS A LABEL-PLUS-PERCENTAGE LINE, USED FOR
045800*    NET MARGIN, ROA, ROE, AND THE PERIOD-OVER-PERIOD GROWTH
045900*    FIGURES.  NONE OF THESE ARE BOUNDED TO BE NON-NEGATIVE --
045920*    A LOSS PERIOD PRODUCES A NEGATIVE NET MARGIN, ROA, OR ROE,
045940*    AND A DECLINING PERIOD PRODUCES A NEGATIVE REVENUE OR NET
045960*    INCOME GROWTH FIGURE -- SO THE VALUE CARRIES THE SAME
045980*    TRAILING SIGN TREATMENT AS RL-MC-VALUE BELOW, RATHER THAN
045990*    PRINTING A DECLINE AS IF IT WERE GROWTH.
046000*
046200 01  RL-PERCENT-LINE.
046300     05  FILLER                        PIC X(04) VALUE SPACES.
046400     05  RL-PCT-LABEL                  PIC X(20).
046500     05  RL-PCT-VALUE                  PIC ZZZ9.99-.
046600     05  FILLER                        PIC X(01) VALUE '%'.
046700     05  FILLER                        PIC X(47) VALUE SPACES.
046800*
046900*    RL-RATIO-LINE IS A LABEL-PLUS-RATIO LINE (NO PERCENT SIGN),
047000*    USED FOR THE CURRENT RATIO AND QUICK RATIO IN THE LIQUIDITY
047100*    SECTION.
047200*
047300 01  RL-RATIO-LINE.
047400     05  FILLER                        PIC X(04) VALUE SPACES.
047500     05  RL-RATIO-LABEL                PIC X(20).
047600     05  RL-RATIO-VALUE                PIC ZZZ9.99.
047700     05  FILLER                        PIC X(49) VALUE SPACES.
047800*
047900*    RL-MARGIN-CHANGE-LINE IS THE ONE LINE THAT CAN PRINT A SIGN
048000*    (A MARGIN CAN NARROW AS WELL AS WIDEN), FOLLOWED BY THE
048100*    WORD "POINTS" SINCE A MARGIN-CHANGE FIGURE IS EXPRESSED IN
048200*    PERCENTAGE POINTS, NOT AS A PERCENT-OF-A-PERCENT.
048300*
048400 01  RL-MARGIN-CHANGE-LINE.
048500     05  FILLER                        PIC X(04) VALUE SPACES.
048600     05  RL-MC-LABEL                   PIC X(20).
048700     05  RL-MC-VALUE                   PIC ZZZ9.99-.
048800     05  FILLER                        PIC X(01) VALUE '%'.
048900     05  FILLER                        PIC X(01) VALUE SPACE.
049000     05  FILLER                        PIC X(06) VALUE 'POINTS'.
049100     05  FILLER                        PIC X(40) VALUE SPACES.
049200
049300 PROCEDURE DIVISION.
049400*
049500******************************************************************
049600*    000-MAINLINE IS THE ENTIRE JOB-STEP CONTROL FLOW.  IT OPENS  *
049700*    ALL FOUR FILES, READS THE RUN PARM, RUNS THE RATIO-ENGINE    *
049800*    HALF, DISPLAYS ITS CONTROL TOTALS, THEN RUNS THE REPORT-     *
049900*    WRITER HALF ONLY IF AT LEAST ONE PERIOD VALIDATED -- A RUN   *
050000*    WITH NO VALID PERIODS HAS NOTHING TO PUT ON A REPORT, SO     *
050100*    THAT STEP IS SKIPPED WITH A DIAGNOSTIC RATHER THAN PRINTING  *
050200*    AN EMPTY OR BLANK-FIGURE REPORT.                             *
050300******************************************************************
050400 000-MAINLINE SECTION.
050500
050600     OPEN INPUT  PARM-INPUT-FILE
050700                 FS-INPUT-FILE
050800          OUTPUT RT-OUTPUT-FILE
050900                 RPT-OUTPUT-FILE.
051000*        STEP 1: PICK UP THE RUN DATE BEFORE ANYTHING ELSE, SINCE
051100*        THE SUMMARY REPORT HEADER NEEDS IT REGARDLESS OF HOW
051200*        MANY PERIODS END UP VALIDATING.
051300     PERFORM 100-READ-RUN-PARM THRU 100-EXIT.
051400*        STEP 2: RUN THE ENTIRE RATIO-ENGINE PASS OVER FINSTMT.
051500     PERFORM 200-PRSS-FINSTMT THRU 200-EXIT.
051600*        STEP 3: REPORT THE RATIO-ENGINE'S OWN CONTROL TOTALS TO
051700*        SYSOUT BEFORE TOUCHING THE PRINTED REPORT AT ALL.
051800     PERFORM 290-DISPLAY-RATIO-TOTALS THRU 290-EXIT.
051900*        STEP 4: THE PRINTED SUMMARY COVERS ONLY THE LATEST
052000*        VALID PERIOD, SO IT MAKES NO SENSE TO ATTEMPT IT WHEN
052100*        WS-CARRY-COUNT IS STILL ZERO.
052200     IF WS-CARRY-COUNT > 0
052300        PERFORM 600-PRSS-SUMMARY-RPT THRU 600-EXIT
052400     ELSE
052500        DISPLAY
052600         'FSARATIO -- NO VALID PERIODS, SUMMARY REPORT SKIPPED'.
052700     CLOSE PARM-INPUT-FILE
052800           FS-INPUT-FILE
052900           RT-OUTPUT-FILE
053000           RPT-OUTPUT-FILE.
053100     MOVE ZERO TO RETURN-CODE.
053200     GOBACK.
053300
053400
053500******************************************************************
053600*    100-READ-RUN-PARM -- READS THE SINGLE RUNPARM CARD ONCE, AT  *
053700*    JOB START, AND SAVES ITS RUN DATE INTO WORKING-STORAGE.      *
053800*                                                                 *
053900*    RULE:  THE REPORT'S RUN DATE COMES FROM THE PARM CARD, NOT   *
054000*    THE SYSTEM CLOCK, SO A RERUN OF A CLOSED PERIOD PRODUCES     *
054100*    BYTE-FOR-BYTE IDENTICAL OUTPUT.  A MISSING PARM CARD IS A    *
054200*    JCL SETUP ERROR, NOT A DATA ERROR -- IT IS FLAGGED WITH A    *
054300*    DISPLAY BUT DOES NOT ABEND THE STEP, SINCE THE OLDER SHOP    *
054400*    PRACTICE IS TO LET THE STEP RUN TO COMPLETION AND LEAVE THE  *
054500*    RUN-DATE FIELD BLANK ON THE REPORT RATHER THAN LOSE THE      *
054600*    RATIOS OUTPUT TO AN ABEND.                                   *
054700******************************************************************
054800 100-READ-RUN-PARM.
054900
055000     READ PARM-INPUT-FILE
055100         AT END
055200             DISPLAY '** ERROR **  RUNPARM CARD MISSING'
055300             GO TO 100-EXIT.
055400     MOVE PARM-RUN-DATE TO WS-RUN-DATE.
055500
055600 100-EXIT.
055700     EXIT.
055800
055900
056000******************************************************************
056100*    200-PRSS-FINSTMT -- RATIO-ENGINE STEP 1, THE OUTER CONTROL   *
056200*    LOOP FOR THE WHOLE PASS OVER FINSTMT.                        *
056300*                                                                 *
056400*    CONTROLS THE PERIOD-BREAK PASS OVER FINSTMT, THE SAME SHAPE  *
056500*    AS B999BLK2'S 300/340/400 CUSTOMER-BREAK LOOP: PRIME WITH    *
056600*    ONE READ, ESTABLISH THE FIRST PERIOD, THEN LOOP UNTIL END    *
056700*    OF FILE, AND FINALLY RUN THE PERIOD-BREAK LOGIC ONE LAST     *
056800*    TIME FOR WHATEVER PERIOD WAS STILL OPEN WHEN THE FILE RAN    *
056900*    OUT -- WITHOUT THAT FINAL PERFORM THE VERY LAST PERIOD ON    *
057000*    THE FILE WOULD NEVER REACH 245/250/260 AT ALL.               *
057100******************************************************************
057200 200-PRSS-FINSTMT.
057300
057400     MOVE 'NO ' TO WS-EOF-FS-SW.
057500     PERFORM 210-READ-FS-RECORD THRU 210-EXIT.
057600     IF EOF-FS
057700        DISPLAY '** ERROR **  FINSTMT FILE EMPTY'
057800        GO TO 200-EXIT.
057900*        ESTABLISH THE ACCUMULATOR AND THE CURRENT-PERIOD FLAG
058000*        FOR THE VERY FIRST RECORD ON THE FILE BEFORE THE LOOP
058100*        BODY EVER RUNS.
058200     PERFORM 220-INIT-PERIOD-ACCUM THRU 220-EXIT.
058300     MOVE FS-PERIOD TO WS-CURRENT-PERIOD.
058400     PERFORM 230-PRSS-ONE-FS-RECORD THRU 230-EXIT
058500         UNTIL EOF-FS.
058600*        THE LAST PERIOD ON THE FILE NEVER TRIGGERED A BREAK
058700*        INSIDE THE LOOP (THERE WAS NO FOLLOWING RECORD WITH A
058800*        DIFFERENT PERIOD TO NOTICE IT), SO IT IS RUN THROUGH
058900*        THE PERIOD-BREAK LOGIC HERE, ONE TIME, AFTER THE LOOP.
059000     PERFORM 240-PRSS-PERIOD-BREAK THRU 240-EXIT.
059100
059200 200-EXIT.
059300     EXIT.
059400
059500
059600******************************************************************
059700*    210-READ-FS-RECORD -- ONE PHYSICAL READ OF FINSTMT.  ON END  *
059800*    OF FILE, SETS WS-EOF-FS-SW AND JUMPS STRAIGHT TO ITS OWN     *
059900*    EXIT WITHOUT COUNTING THE (NONEXISTENT) RECORD.              *
060000******************************************************************
060100 210-READ-FS-RECORD.
060200
060300     READ FS-INPUT-FILE
060400         AT END
060500             MOVE 'YES' TO WS-EOF-FS-SW
060600             GO TO 210-EXIT.
060700     ADD 1 TO WS-FS-READ-CTR.
060800
060900 210-EXIT.
061000     EXIT.
061100
061200
061300******************************************************************
061400*    220-INIT-PERIOD-ACCUM -- ZEROES ALL ELEVEN WS-PI- AMOUNT     *
061500*    FIELDS AND FLIPS ALL ELEVEN SEEN-SWITCHES BACK TO 'N'.  RUN  *
061600*    ONCE BEFORE THE FIRST RECORD OF A NEW PERIOD IS EVER         *
061700*    ACCUMULATED, SO NO FIGURE FROM THE PRIOR PERIOD CAN LEAK     *
061800*    INTO THE NEW ONE.                                            *
061900******************************************************************
062000 220-INIT-PERIOD-ACCUM.
062100
062200     MOVE 0 TO WS-PI-REVENUE       WS-PI-COGS
062300                WS-PI-GROSS-PROFIT WS-PI-OPER-INCOME
062400                WS-PI-NET-INCOME   WS-PI-CURRENT-ASSETS
062500                WS-PI-INVENTORY    WS-PI-TOTAL-ASSETS
062600                WS-PI-CURRENT-LIAB WS-PI-TOTAL-LIAB
062700                WS-PI-TOTAL-EQUITY.
062800     MOVE 'N' TO WS-PI-REVENUE-SW WS-PI-COGS-SW WS-PI-GPFT-SW
062900                 WS-PI-OPIN-SW    WS-PI-NINC-SW WS-PI-CAST-SW
063000                 WS-PI-INVY-SW    WS-PI-TAST-SW WS-PI-CLIA-SW
063100                 WS-PI-TLIA-SW    WS-PI-TEQU-SW.
063200
063300 220-EXIT.
063400     EXIT.
063500
063600
063700******************************************************************
063800*    230-PRSS-ONE-FS-RECORD -- BODY OF THE PERFORM UNTIL IN 200.  *
063900*    FOR THE FS-INPUT-REC ALREADY IN THE RECORD AREA, FIRST       *
064000*    CHECKS WHETHER ITS PERIOD DIFFERS FROM WS-CURRENT-PERIOD;    *
064100*    IF SO, THE PRIOR PERIOD IS NOW COMPLETE, SO ITS PERIOD-      *
064200*    BREAK LOGIC RUNS, THE ACCUMULATOR IS RESET, AND THE NEW      *
064300*    PERIOD BECOMES CURRENT -- ALL BEFORE THIS RECORD ITSELF IS   *
064400*    POSTED.  EITHER WAY, THE RECORD IS THEN CLASSIFIED AND       *
064500*    POSTED (VIA 225), AND THE NEXT RECORD IS READ SO THE         *
064600*    CALLING PERFORM'S UNTIL EOF-FS TEST HAS FRESH DATA.          *
064700******************************************************************
064800 230-PRSS-ONE-FS-RECORD.
064900
065000     IF FS-PERIOD NOT = WS-CURRENT-PERIOD
065100        PERFORM 240-PRSS-PERIOD-BREAK THRU 240-EXIT
065200        PERFORM 220-INIT-PERIOD-ACCUM THRU 220-EXIT
065300        MOVE FS-PERIOD TO WS-CURRENT-PERIOD.
065400     PERFORM 225-ACCUM-LINE-ITEM THRU 225-EXIT.
065500     PERFORM 210-READ-FS-RECORD THRU 210-EXIT.
065600
065700 230-EXIT.
065800     EXIT.
065900
066000
066100******************************************************************
066200*    225-ACCUM-LINE-ITEM -- POSTS ONE FINSTMT LINE ITEM TO ITS    *
066300*    MATCHING WS-PI- FIELD.                                       *
066400*                                                                 *
066500*    RULE:  ONE FS-INPUT-REC IS ONE LINE ITEM FOR THE CURRENT     *
066600*    PERIOD.  A MISSING-AMOUNT RECORD (FS-AMOUNT-FLAG = 'N') IS   *
066700*    LEFT UNACCUMULATED SO 245-VERIFY-REQUIRED-ITEMS CATCHES IT   *
066800*    LATER AS A GAP IN THE REQUIRED-ITEM SET.  THE CASCADING      *
066900*    IF/ELSE TESTS EACH OF THE ELEVEN 88-LEVEL ITEM CODES ONE AT  *
067000*    A TIME (COBOL HAS NO CASE/EVALUATE-STYLE TABLE-DRIVEN JUMP   *
067100*    IN THIS SHOP'S HOUSE STYLE) AND FALLS THROUGH TO NEXT        *
067200*    SENTENCE FOR ANY CODE NOT IN THE REQUIRED SET (I.E.          *
067300*    FS-ITEM-OPER-EXPENSE, OR ANY UNRECOGNIZED CODE) -- SUCH A    *
067400*    RECORD IS COUNTED IN WS-FS-READ-CTR BUT OTHERWISE IGNORED.   *
067500******************************************************************
067600 225-ACCUM-LINE-ITEM.
067700
067750*        TOP-LINE REVENUE -- FEEDS THREE MARGINS PLUS ASSET
067760*        TURNOVER.
067800     IF FS-AMOUNT-PRESENT
067900        IF FS-ITEM-REVENUE
068000           MOVE FS-AMOUNT TO WS-PI-REVENUE
068100           MOVE 'Y' TO WS-PI-REVENUE-SW
068200        ELSE
068250*        COST OF GOODS SOLD -- FEEDS INVENTORY TURNOVER ONLY.
068300        IF FS-ITEM-COGS
068400           MOVE FS-AMOUNT TO WS-PI-COGS
068500           MOVE 'Y' TO WS-PI-COGS-SW
068600        ELSE
068650*        GROSS PROFIT -- FEEDS GROSS MARGIN ONLY.
068700        IF FS-ITEM-GROSS-PROFIT
068800           MOVE FS-AMOUNT TO WS-PI-GROSS-PROFIT
068900           MOVE 'Y' TO WS-PI-GPFT-SW
069000        ELSE
069050*        OPERATING INCOME -- FEEDS OPERATING MARGIN ONLY.
069100        IF FS-ITEM-OPER-INCOME
069200           MOVE FS-AMOUNT TO WS-PI-OPER-INCOME
069300           MOVE 'Y' TO WS-PI-OPIN-SW
069400        ELSE
069450*        NET INCOME -- FEEDS NET MARGIN, ROA, ROE, AND THE
069460*        PERIOD-OVER-PERIOD SECTION OF THE REPORT.
069500        IF FS-ITEM-NET-INCOME
069600           MOVE FS-AMOUNT TO WS-PI-NET-INCOME
069700           MOVE 'Y' TO WS-PI-NINC-SW
069800        ELSE
069850*        CURRENT ASSETS -- FEEDS CURRENT RATIO AND QUICK RATIO.
069900        IF FS-ITEM-CURRENT-ASSETS
070000           MOVE FS-AMOUNT TO WS-PI-CURRENT-ASSETS
070100           MOVE 'Y' TO WS-PI-CAST-SW
070200        ELSE
070250*        INVENTORY -- SUBTRACTED FOR QUICK RATIO, DIVIDED INTO
070260*        COGS FOR INVENTORY TURNOVER.
070300        IF FS-ITEM-INVENTORY
070400           MOVE FS-AMOUNT TO WS-PI-INVENTORY
070500           MOVE 'Y' TO WS-PI-INVY-SW
070600        ELSE
070650*        TOTAL ASSETS -- FEEDS ROA AND ASSET TURNOVER.
070700        IF FS-ITEM-TOTAL-ASSETS
070800           MOVE FS-AMOUNT TO WS-PI-TOTAL-ASSETS
070900           MOVE 'Y' TO WS-PI-TAST-SW
071000        ELSE
071050*        CURRENT LIABILITIES -- FEEDS CURRENT RATIO AND QUICK
071060*        RATIO; CHECKED FIRST IN 250-CALC-RATIOS.
071100        IF FS-ITEM-CURRENT-LIAB
071200           MOVE FS-AMOUNT TO WS-PI-CURRENT-LIAB
071300           MOVE 'Y' TO WS-PI-CLIA-SW
071400        ELSE
071450*        TOTAL LIABILITIES -- FEEDS DEBT-TO-EQUITY.
071500        IF FS-ITEM-TOTAL-LIAB
071600           MOVE FS-AMOUNT TO WS-PI-TOTAL-LIAB
071700           MOVE 'Y' TO WS-PI-TLIA-SW
071800        ELSE
071850*        TOTAL EQUITY -- FEEDS DEBT-TO-EQUITY AND ROE.
071900        IF FS-ITEM-TOTAL-EQUITY
072000           MOVE FS-AMOUNT TO WS-PI-TOTAL-EQUITY
072100           MOVE 'Y' TO WS-PI-TEQU-SW
072200        ELSE
072300*                FALLS THROUGH HERE FOR FS-ITEM-OPER-EXPENSE OR
072400*                ANY UNRECOGNIZED ITEM CODE -- NOTHING TO POST.
072500           NEXT SENTENCE.
072600
072700 225-EXIT.
072800     EXIT.
072900
073000
073100******************************************************************
073200*    240-PRSS-PERIOD-BREAK -- RATIO-ENGINE STEP 2, RUN ONCE PER   *
073300*    PERIOD (EITHER MID-FILE WHEN THE PERIOD CODE CHANGES, OR     *
073400*    ONE FINAL TIME AT END OF FILE FOR THE LAST PERIOD ON IT).    *
073500*                                                                 *
073600*    RULE:  A PERIOD REACHES RATIOS ONLY WHEN ALL ELEVEN          *
073700*    REQUIRED ITEMS ARE PRESENT (245) AND NO RATIO DENOMINATOR    *
073800*    IS ZERO (250) -- THE WHOLE PERIOD'S RATIO SET IS ALL-OR-     *
073900*    NOTHING, MIRRORING THE OLD SPREADSHEET'S SINGLE ERROR TRAP.  *
074000*    A PERIOD THAT PASSES BOTH CHECKS IS WRITTEN (260) AND        *
074100*    CARRIED FORWARD FOR THE REPORT (280); A PERIOD THAT FAILS    *
074200*    EITHER CHECK ONLY ADDS TO THE ERROR COUNT -- NO PARTIAL      *
074300*    RATIO RECORD IS EVER WRITTEN FOR IT.                         *
074400******************************************************************
074500 240-PRSS-PERIOD-BREAK.
074600
074700     ADD 1 TO WS-PERIODS-PRSSD-CTR.
074800*        FIRST GATE: IS THE REQUIRED-ITEM SET COMPLETE?
074900     PERFORM 245-VERIFY-REQUIRED-ITEMS THRU 245-EXIT.
075000     IF PERIOD-ITEMS-COMPLETE
075100*            SECOND GATE: DOES EVERY RATIO DENOMINATOR COME OUT
075200*            NONZERO?
075300        PERFORM 250-CALC-RATIOS THRU 250-EXIT
075400        IF RATIO-CALC-OK
075500*                BOTH GATES PASSED -- WRITE THE RATIO RECORD AND
075600*                MAKE THIS PERIOD AVAILABLE TO THE REPORT-WRITER.
075700           PERFORM 260-WRITE-RATIO-REC THRU 260-EXIT
075800           PERFORM 280-CARRY-LATEST-PERIODS THRU 280-EXIT
075900        ELSE
076000*                SECOND GATE FAILED -- 250 ALREADY DISPLAYED THE
076100*                SPECIFIC REASON, JUST COUNT THE PERIOD AS AN
076200*                ERROR.
076300           ADD 1 TO WS-PERIODS-ERROR-CTR
076400     ELSE
076500*            FIRST GATE FAILED -- 245 ALREADY DISPLAYED THE
076600*            MISSING-ITEM DIAGNOSTIC, JUST COUNT THE PERIOD AS
076700*            AN ERROR.
076800        ADD 1 TO WS-PERIODS-ERROR-CTR.
076900
077000 240-EXIT.
077100     EXIT.
077200
077300
077400******************************************************************
077500*    245-VERIFY-REQUIRED-ITEMS -- TESTS ALL ELEVEN WS-PI-xxxx-SW  *
077600*    SEEN-SWITCHES IN A SINGLE OR-CHAINED CONDITION.  A SINGLE    *
077700*    MISSING ITEM IS ENOUGH TO FAIL THE WHOLE PERIOD, SO THE      *
077800*    CONDITION ONLY NEEDS TO FIND ONE "NOT SEEN" TO SET THE       *
077900*    PERIOD INCOMPLETE -- IT DOES NOT NEED TO REPORT WHICH        *
078000*    PARTICULAR ITEM OR ITEMS ARE MISSING, ONLY THAT AT LEAST     *
078100*    ONE IS.                                                      *
078200******************************************************************
078300 245-VERIFY-REQUIRED-ITEMS.
078400
078500     SET PERIOD-ITEMS-COMPLETE TO TRUE.
078600     IF NOT WS-PI-REVENUE-SEEN OR NOT WS-PI-COGS-SEEN
078700        OR NOT WS-PI-GPFT-SEEN OR NOT WS-PI-OPIN-SEEN
078800        OR NOT WS-PI-NINC-SEEN OR NOT WS-PI-CAST-SEEN
078900        OR NOT WS-PI-INVY-SEEN OR NOT WS-PI-TAST-SEEN
079000        OR NOT WS-PI-CLIA-SEEN OR NOT WS-PI-TLIA-SEEN
079100        OR NOT WS-PI-TEQU-SEEN
079200        SET PERIOD-ITEMS-INCOMPLETE TO TRUE
079300        MOVE WS-CURRENT-PERIOD TO ERROR-MESSAGE-EL
079400        DISPLAY '** ERROR **  MISSING LINE ITEM(S), PERIOD '
079500                 ERROR-MESSAGE-EL.
079600
079700 245-EXIT.
079800     EXIT.
079900
080000
080100******************************************************************
080200*    250-CALC-RATIOS -- RATIO-ENGINE STEP 3.  CHECKS EACH OF THE  *
080300*    FIVE DISTINCT DENOMINATORS USED ACROSS THE TEN RATIO         *
080400*    FORMULAS, THEN, IF ALL FIVE ARE NONZERO, COMPUTES ALL TEN    *
080500*    RATIOS IN ONE PASS.                                          *
080600*                                                                 *
080700*    RULE:  A ZERO DENOMINATOR INVALIDATES THE WHOLE PERIOD, NOT  *
080800*    JUST THE ONE RATIO THAT WOULD HAVE DIVIDED BY IT -- EACH     *
080900*    CHECK BELOW DISPLAYS ITS OWN SPECIFIC DIAGNOSTIC AND THEN    *
081000*    GOES TO 250-EXIT IMMEDIATELY, SO ONLY THE FIRST ZERO         *
081100*    DENOMINATOR ENCOUNTERED IS EVER REPORTED FOR A GIVEN         *
081200*    PERIOD, EVEN IF MORE THAN ONE IS ACTUALLY ZERO.  THE FIVE    *
081300*    CHECKS COVER, IN ORDER: CURRENT LIABILITIES (CURRENT AND     *
081400*    QUICK RATIO), REVENUE (GROSS/OPERATING/NET MARGIN AND        *
081500*    ASSET TURNOVER), TOTAL ASSETS (ROA AND ASSET TURNOVER),      *
081600*    TOTAL EQUITY (DEBT-EQUITY AND ROE), AND INVENTORY            *
081700*    (INVENTORY TURNOVER).                                        *
081800******************************************************************
081900 250-CALC-RATIOS.
082000
082100     SET RATIO-CALC-OK TO TRUE.
082200     IF WS-PI-CURRENT-LIAB = 0
082300        MOVE WS-CURRENT-PERIOD TO ERROR-MESSAGE-EL
082400        DISPLAY '** ERROR **  ZERO CURRENT LIABILITIES, PERIOD '
082500                 ERROR-MESSAGE-EL
082600        SET RATIO-CALC-FAILED TO TRUE
082700        GO TO 250-EXIT.
082800     IF WS-PI-REVENUE = 0
082900        MOVE WS-CURRENT-PERIOD TO ERROR-MESSAGE-EL
083000        DISPLAY '** ERROR **  ZERO REVENUE, PERIOD '
083100                 ERROR-MESSAGE-EL
083200        SET RATIO-CALC-FAILED TO TRUE
083300        GO TO 250-EXIT.
083400     IF WS-PI-TOTAL-ASSETS = 0
083500        MOVE WS-CURRENT-PERIOD TO ERROR-MESSAGE-EL
083600        DISPLAY '** ERROR **  ZERO TOTAL ASSETS, PERIOD '
083700                 ERROR-MESSAGE-EL
083800        SET RATIO-CALC-FAILED TO TRUE
083900        GO TO 250-EXIT.
084000     IF WS-PI-TOTAL-EQUITY = 0
084100        MOVE WS-CURRENT-PERIOD TO ERROR-MESSAGE-EL
084200        DISPLAY '** ERROR **  ZERO TOTAL EQUITY, PERIOD '
084300                 ERROR-MESSAGE-EL
084400        SET RATIO-CALC-FAILED TO TRUE
084500        GO TO 250-EXIT.
084600     IF WS-PI-INVENTORY = 0
084700        MOVE WS-CURRENT-PERIOD TO ERROR-MESSAGE-EL
084800        DISPLAY '** ERROR **  ZERO INVENTORY, PERIOD '
084900                 ERROR-MESSAGE-EL
085000        SET RATIO-CALC-FAILED TO TRUE
085100        GO TO 250-EXIT.
085200*        ALL FIVE DENOMINATORS ARE NONZERO -- COMPUTE ALL TEN
085300*        RATIOS.  EACH IS ROUNDED HALF-UP PER THE 1998 AUDIT
085400*        FINDING NOTED IN THE MAINT LOG ABOVE.
085500*            LIQUIDITY PAIR -- BOTH DIVIDE BY CURRENT LIABILITIES.
085600     COMPUTE WS-RR-CURRENT-RATIO ROUNDED =
085700         WS-PI-CURRENT-ASSETS / WS-PI-CURRENT-LIAB.
085800     COMPUTE WS-RR-QUICK-RATIO ROUNDED =
085900         (WS-PI-CURRENT-ASSETS - WS-PI-INVENTORY)
086000              / WS-PI-CURRENT-LIAB.
086100*            LEVERAGE -- DIVIDES BY TOTAL EQUITY.
086200     COMPUTE WS-RR-DEBT-EQUITY ROUNDED =
086300         WS-PI-TOTAL-LIAB / WS-PI-TOTAL-EQUITY.
086400*            MARGIN TRIO -- ALL THREE DIVIDE BY REVENUE.
086500     COMPUTE WS-RR-GROSS-MARGIN ROUNDED =
086600         WS-PI-GROSS-PROFIT / WS-PI-REVENUE.
086700     COMPUTE WS-RR-OPER-MARGIN ROUNDED =
086800         WS-PI-OPER-INCOME / WS-PI-REVENUE.
086900     COMPUTE WS-RR-NET-MARGIN ROUNDED =
087000         WS-PI-NET-INCOME / WS-PI-REVENUE.
087100*            RETURN PAIR -- DIVIDE BY TOTAL ASSETS AND TOTAL
087200*            EQUITY RESPECTIVELY.
087300     COMPUTE WS-RR-ROA ROUNDED =
087400         WS-PI-NET-INCOME / WS-PI-TOTAL-ASSETS.
087500     COMPUTE WS-RR-ROE ROUNDED =
087600         WS-PI-NET-INCOME / WS-PI-TOTAL-EQUITY.
087700*            EFFICIENCY PAIR -- DIVIDE BY INVENTORY AND TOTAL
087800*            ASSETS RESPECTIVELY.
087900     COMPUTE WS-RR-INV-TURNOVER ROUNDED =
088000         WS-PI-COGS / WS-PI-INVENTORY.
088100     COMPUTE WS-RR-ASSET-TURNOVER ROUNDED =
088200         WS-PI-REVENUE / WS-PI-TOTAL-ASSETS.
088300
088400 250-EXIT.
088500     EXIT.
088600
088700
088800******************************************************************
088900*    260-WRITE-RATIO-REC -- RATIO-ENGINE STEP 4.  BUILDS ONE      *
089000*    RT-OUTPUT-REC FROM THE CURRENT PERIOD CODE AND THE TEN       *
089100*    JUST-COMPUTED RATIOS IN WS-RATIO-RESULTS, WRITES IT TO       *
089200*    RATIOS, AND BUMPS THE WRITTEN-RECORD COUNT.  RUNS ONLY WHEN  *
089300*    240-PRSS-PERIOD-BREAK HAS ALREADY CONFIRMED BOTH THE         *
089400*    COMPLETENESS CHECK AND THE ZERO-DENOMINATOR CHECK PASSED.    *
089500******************************************************************
089600 260-WRITE-RATIO-REC.
089700
089750*        BLANK THE RECORD AREA FIRST SO ANY BYTE NOT EXPLICITLY
089760*        MOVED BELOW (THE TRAILING FILLER PAD) GOES OUT AS
089770*        SPACES RATHER THAN LEFTOVER DATA FROM THE PRIOR PERIOD.
089800     MOVE SPACES TO RT-OUTPUT-REC.
089900     MOVE WS-CURRENT-PERIOD TO RT-PERIOD.
089940*            LIQUIDITY PAIR.
090000     MOVE WS-RR-CURRENT-RATIO   TO RT-CURRENT-RATIO.
090100     MOVE WS-RR-QUICK-RATIO     TO RT-QUICK-RATIO.
090140*            LEVERAGE.
090200     MOVE WS-RR-DEBT-EQUITY     TO RT-DEBT-EQUITY.
090240*            MARGIN TRIO.
090300     MOVE WS-RR-GROSS-MARGIN    TO RT-GROSS-MARGIN.
090400     MOVE WS-RR-OPER-MARGIN     TO RT-OPER-MARGIN.
090500     MOVE WS-RR-NET-MARGIN      TO RT-NET-MARGIN.
090540*            RETURN PAIR.
090600     MOVE WS-RR-ROA             TO RT-ROA.
090700     MOVE WS-RR-ROE             TO RT-ROE.
090740*            EFFICIENCY PAIR.
090800     MOVE WS-RR-INV-TURNOVER    TO RT-INV-TURNOVER.
090900     MOVE WS-RR-ASSET-TURNOVER  TO RT-ASSET-TURNOVER.
090940*        THE RECORD IS NOW COMPLETE -- WRITE IT AND COUNT IT.
091000     WRITE RT-OUTPUT-REC.
091100     ADD 1 TO WS-RT-WRITTEN-CTR.
091200
091300 260-EXIT.
091400     EXIT.
091500
091600
091700******************************************************************
091800*    280-CARRY-LATEST-PERIODS -- RATIO-ENGINE STEP 5, LAST STEP   *
091900*    OF THE PER-PERIOD PIPELINE.                                  *
092000*                                                                 *
092100*    SHIFTS THE OLD "LATEST" ENTRY (SLOT 2) DOWN TO "PREVIOUS"     *
092200*    (SLOT 1), OVERWRITING WHATEVER WAS IN SLOT 1 BEFORE, AND     *
092300*    THEN LOADS THE JUST-COMPUTED PERIOD AS THE NEW "LATEST" IN   *
092400*    SLOT 2.  WS-CARRY-COUNT IS CAPPED AT 2 SINCE THE REPORT-     *
092500*    WRITER PHASE NEVER LOOKS AT MORE THAN TWO PERIODS -- ONCE    *
092600*    THE COUNT REACHES 2 IT STAYS AT 2 FOR EVERY LATER VALID      *
092700*    PERIOD, EVEN THOUGH THE SHIFT ITSELF STILL HAPPENS EVERY     *
092800*    TIME.                                                        *
092900******************************************************************
093000 280-CARRY-LATEST-PERIODS.
093100
093200     MOVE WS-CARRY-ENTRY (2) TO WS-CARRY-ENTRY (1).
093300     MOVE WS-CURRENT-PERIOD    TO CY-PERIOD (2).
093400     MOVE WS-PI-REVENUE        TO CY-REVENUE (2).
093500     MOVE WS-PI-NET-INCOME     TO CY-NET-INCOME (2).
093600     MOVE WS-RR-CURRENT-RATIO  TO CY-CURRENT-RATIO (2).
093700     MOVE WS-RR-QUICK-RATIO    TO CY-QUICK-RATIO (2).
093800     MOVE WS-RR-ROA            TO CY-ROA (2).
093900     MOVE WS-RR-ROE            TO CY-ROE (2).
094000     MOVE WS-RR-NET-MARGIN     TO CY-NET-MARGIN (2).
094100     IF WS-CARRY-COUNT < 2
094200        ADD 1 TO WS-CARRY-COUNT.
094300
094400 280-EXIT.
094500     EXIT.
094600
094700
094800******************************************************************
094900*    290-DISPLAY-RATIO-TOTALS -- LAST PARAGRAPH OF THE RATIO-     *
095000*    ENGINE HALF.  WRITES THE FOUR RATIO-ENGINE CONTROL TOTALS TO *
095100*    SYSOUT SO OPERATIONS CAN SEE, WITHOUT OPENING A DUMP, HOW    *
095200*    MANY FINSTMT RECORDS WERE READ, HOW MANY DISTINCT PERIODS    *
095300*    THOSE RECORDS COVERED, HOW MANY OF THOSE PERIODS ACTUALLY    *
095400*    PRODUCED A RATIO RECORD, AND HOW MANY FAILED ONE OF THE TWO  *
095500*    GATES IN 240-PRSS-PERIOD-BREAK.                              *
095600******************************************************************
095700 290-DISPLAY-RATIO-TOTALS.
095800
095900     DISPLAY '****     FSARATIO RATIO-ENGINE RUNNING     ****'.
096000     MOVE 'FINSTMT RECORDS READ                         ' TO
096100          DISP-MESSAGE.
096200     MOVE WS-FS-READ-CTR TO DISP-VALUE.
096300     DISPLAY DISPLAY-LINE.
096400     MOVE 'PERIODS PROCESSED                            ' TO
096500          DISP-MESSAGE.
096600     MOVE WS-PERIODS-PRSSD-CTR TO DISP-VALUE.
096700     DISPLAY DISPLAY-LINE.
096800     MOVE 'RATIO RECORDS WRITTEN                        ' TO
096900          DISP-MESSAGE.
097000     MOVE WS-RT-WRITTEN-CTR TO DISP-VALUE.
097100     DISPLAY DISPLAY-LINE.
097200     MOVE 'PERIODS IN ERROR                             ' TO
097300          DISP-MESSAGE.
097400     MOVE WS-PERIODS-ERROR-CTR TO DISP-VALUE.
097500     DISPLAY DISPLAY-LINE.
097600     DISPLAY '****     FSARATIO RATIO-ENGINE EOJ         ****'.
097700
097800 290-EXIT.
097900     EXIT.
098000
098100
098200******************************************************************
098300*    600-PRSS-SUMMARY-RPT -- REPORT-WRITER STEP 1, THE OUTER      *
098400*    CONTROL FLOW FOR THE ENTIRE PRINTED REPORT.  RUNS ONLY WHEN  *
098500*    000-MAINLINE HAS ALREADY CONFIRMED AT LEAST ONE PERIOD       *
098600*    VALIDATED.                                                   *
098700*                                                                 *
098800*    RULE:  THE REPORT COVERS ONLY THE LATEST VALID PERIOD --     *
098900*    THERE IS NO OTHER CONTROL BREAK ON THE REPORT SIDE.  THE     *
099000*    PERIOD-OVER-PERIOD SECTION (700) IS THE ONE PIECE THAT       *
099100*    NEEDS A SECOND PERIOD TO COMPARE AGAINST, SO IT ALONE IS     *
099200*    GATED ON WS-CARRY-COUNT > 1 -- EVERY OTHER SECTION PRINTS    *
099300*    REGARDLESS OF WHETHER A PRIOR PERIOD EXISTS.                 *
099400******************************************************************
099500 600-PRSS-SUMMARY-RPT.
099600
099700*        SECTION 1: TITLE, PERIOD/RUN-DATE STAMP, SECTION HEADING.
099800     PERFORM 620-RPT-HEADER THRU 620-EXIT.
099900*        SECTION 2: REVENUE, NET INCOME, NET MARGIN.
100000     PERFORM 640-RPT-KEY-METRICS THRU 640-EXIT.
100100*        SECTION 3: CURRENT RATIO, QUICK RATIO.
100200     PERFORM 660-RPT-LIQUIDITY THRU 660-EXIT.
100300*        SECTION 4: RETURN ON ASSETS, RETURN ON EQUITY.
100400     PERFORM 680-RPT-PROFITABILITY THRU 680-EXIT.
100500*        SECTION 5 (CONDITIONAL): REVENUE GROWTH, NET INCOME
100600*        GROWTH, NET MARGIN CHANGE -- ONLY WHEN A PRIOR VALID
100700*        PERIOD EXISTS TO COMPARE AGAINST.
100800     IF WS-CARRY-COUNT > 1
100900        PERFORM 700-RPT-PERIOD-CHANGES THRU 700-EXIT.
101000*        SECTION 6: FIXED INSIGHTS/RECOMMENDATIONS PLACEHOLDER.
101100     PERFORM 720-RPT-INSIGHTS THRU 720-EXIT.
101200
101300 600-EXIT.
101400     EXIT.
101500
101600
101700******************************************************************
101800*    620-RPT-HEADER -- REPORT-WRITER SECTION 1.  PRINTS THE       *
101900*    REPORT TITLE, THE PERIOD/RUN-DATE STAMP LINE (FROM THE       *
102000*    LATEST CARRY SLOT AND FROM WS-RUN-DATE), A BLANK SEPARATOR   *
102100*    LINE, AND THE "KEY FINANCIAL METRICS" SECTION HEADING THAT   *
102200*    640-RPT-KEY-METRICS'S OWN OUTPUT SITS UNDER.                 *
102300******************************************************************
102400 620-RPT-HEADER.
102500
102550*        FIXED TITLE LINE -- THE ONLY LINE ON THE REPORT THAT
102560*        NEVER CHANGES FROM RUN TO RUN.
102600     MOVE 'FINANCIAL STATEMENT ANALYSIS SUMMARY REPORT' TO
102700          RL-TEXT.
102800     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
102850*        PERIOD COMES FROM THE LATEST CARRY SLOT (2), NOT FROM
102860*        WS-CURRENT-PERIOD, WHICH BY THIS POINT IN THE RUN NO
102870*        LONGER HOLDS A MEANINGFUL VALUE.
102900     MOVE CY-PERIOD (2) TO RL-HDR-PERIOD.
103000     MOVE WS-RUN-DATE   TO RL-HDR-RUN-DATE.
103100     WRITE RPT-OUTPUT-REC FROM RL-HEADER-2-LINE.
103200     MOVE SPACES TO RL-TEXT.
103300     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
103400     MOVE 'KEY FINANCIAL METRICS' TO RL-TEXT.
103500     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
103600
103700 620-EXIT.
103800     EXIT.
103900
104000
104100******************************************************************
104200*    640-RPT-KEY-METRICS -- REPORT-WRITER SECTION 2.  PRINTS THE  *
104300*    "REVENUE AND PROFIT" SUB-HEADING, THEN REVENUE AND NET       *
104400*    INCOME AS DOLLAR-AMOUNT LINES AND NET MARGIN AS A            *
104500*    PERCENTAGE LINE.  NET MARGIN IS STORED IN THE CARRY TABLE    *
104600*    AS A DECIMAL FRACTION (E.G. .1250 FOR 12.50%), SO IT IS      *
104700*    MULTIPLIED BY 100 HERE BEFORE IT GOES ON THE REPORT LINE.    *
104800******************************************************************
104900 640-RPT-KEY-METRICS.
105000
105050*        SUB-HEADING FOR THIS SECTION.
105100     MOVE '  REVENUE AND PROFIT' TO RL-TEXT.
105200     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
105250*        REVENUE AND NET INCOME PRINT AS RAW DOLLAR FIGURES --
105260*        NO SCALING NEEDED, THE CARRY TABLE ALREADY HOLDS THEM
105270*        IN DOLLARS AND CENTS.
105300     MOVE 'REVENUE:' TO RL-MONEY-LABEL.
105400     MOVE CY-REVENUE (2) TO RL-MONEY-VALUE.
105500     WRITE RPT-OUTPUT-REC FROM RL-MONEY-LINE.
105600     MOVE 'NET INCOME:' TO RL-MONEY-LABEL.
105700     MOVE CY-NET-INCOME (2) TO RL-MONEY-VALUE.
105800     WRITE RPT-OUTPUT-REC FROM RL-MONEY-LINE.
105850*        NET MARGIN IS HELD AS A DECIMAL FRACTION IN THE CARRY
105860*        TABLE, SO IT IS SCALED BY 100 HERE FOR DISPLAY.
105900     MOVE 'NET MARGIN:' TO RL-PCT-LABEL.
106000     COMPUTE RL-PCT-VALUE ROUNDED = CY-NET-MARGIN (2) * 100.
106100     WRITE RPT-OUTPUT-REC FROM RL-PERCENT-LINE.
106200
106300 640-EXIT.
106400     EXIT.
106500
106600
106700******************************************************************
106800*    660-RPT-LIQUIDITY -- REPORT-WRITER SECTION 3.  PRINTS THE    *
106900*    "LIQUIDITY" SUB-HEADING, THEN THE CURRENT RATIO AND QUICK    *
107000*    RATIO AS PLAIN RATIO LINES (NO PERCENT SIGN -- THESE ARE     *
107100*    TIMES-COVERAGE FIGURES, NOT PERCENTAGES).                    *
107200******************************************************************
107300 660-RPT-LIQUIDITY.
107400
107450*        SUB-HEADING FOR THIS SECTION.
107500     MOVE '  LIQUIDITY' TO RL-TEXT.
107600     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
107650*        BOTH LINES USE RL-RATIO-LINE -- A TIMES-COVERAGE
107660*        FIGURE, NO PERCENT SIGN, UNLIKE THE PERCENTAGE LINES
107670*        USED ELSEWHERE ON THIS REPORT.
107700     MOVE 'CURRENT RATIO:' TO RL-RATIO-LABEL.
107800     MOVE CY-CURRENT-RATIO (2) TO RL-RATIO-VALUE.
107900     WRITE RPT-OUTPUT-REC FROM RL-RATIO-LINE.
108000     MOVE 'QUICK RATIO:' TO RL-RATIO-LABEL.
108100     MOVE CY-QUICK-RATIO (2) TO RL-RATIO-VALUE.
108200     WRITE RPT-OUTPUT-REC FROM RL-RATIO-LINE.
108300
108400 660-EXIT.
108500     EXIT.
108600
108700
108800******************************************************************
108900*    680-RPT-PROFITABILITY -- REPORT-WRITER SECTION 4.  PRINTS    *
109000*    THE "PROFITABILITY" SUB-HEADING, THEN ROA AND ROE AS         *
109100*    PERCENTAGE LINES (AGAIN MULTIPLIED BY 100 SINCE THE CARRY    *
109200*    TABLE HOLDS THEM AS DECIMAL FRACTIONS), FOLLOWED BY A BLANK  *
109300*    SEPARATOR LINE BEFORE WHATEVER SECTION COMES NEXT.           *
109400******************************************************************
109500 680-RPT-PROFITABILITY.
109600
109650*        SUB-HEADING FOR THIS SECTION.
109700     MOVE '  PROFITABILITY' TO RL-TEXT.
109800     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
109850*        BOTH RETURN FIGURES ARE DECIMAL FRACTIONS IN THE CARRY
109860*        TABLE, SCALED BY 100 THE SAME AS NET MARGIN ABOVE.
109900     MOVE 'RETURN ON ASSETS:' TO RL-PCT-LABEL.
110000     COMPUTE RL-PCT-VALUE ROUNDED = CY-ROA (2) * 100.
110100     WRITE RPT-OUTPUT-REC FROM RL-PERCENT-LINE.
110200     MOVE 'RETURN ON EQUITY:' TO RL-PCT-LABEL.
110300     COMPUTE RL-PCT-VALUE ROUNDED = CY-ROE (2) * 100.
110400     WRITE RPT-OUTPUT-REC FROM RL-PERCENT-LINE.
110450*        BLANK SEPARATOR LINE BEFORE THE NEXT SECTION.
110500     MOVE SPACES TO RL-TEXT.
110600     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
110700
110800 680-EXIT.
110900     EXIT.
111000
111100
111200******************************************************************
111300*    700-RPT-PERIOD-CHANGES -- REPORT-WRITER SECTION 5, RUN ONLY  *
111400*    WHEN 600-PRSS-SUMMARY-RPT HAS ALREADY CONFIRMED A PRIOR      *
111500*    VALID PERIOD EXISTS IN CARRY SLOT (1).                       *
111600*                                                                 *
111700*    RULE:  A PREVIOUS-PERIOD BASE OF ZERO SUPPRESSES ITS GROWTH  *
111800*    LINE WITH A DIAGNOSTIC RATHER THAN DIVIDING BY ZERO --       *
111900*    REVENUE AND NET INCOME ARE CHECKED SEPARATELY SINCE EITHER   *
112000*    ONE CAN BE ZERO INDEPENDENTLY OF THE OTHER (A COMPANY CAN    *
112100*    HAVE HAD ZERO NET INCOME IN A BREAK-EVEN PRIOR PERIOD WHILE  *
112200*    STILL HAVING HAD REVENUE, FOR INSTANCE).  NET MARGIN CHANGE  *
112300*    HAS NO SUCH GUARD BECAUSE IT IS A SUBTRACTION, NOT A         *
112400*    DIVISION -- IT CAN NEVER DIVIDE BY ZERO.                     *
112500******************************************************************
112600 700-RPT-PERIOD-CHANGES.
112700
112750*        HEADING NAMES THE PRIOR PERIOD (CARRY SLOT 1) BEING
112760*        COMPARED AGAINST -- THE LATEST PERIOD ITSELF WAS
112770*        ALREADY NAMED ON THE HEADER LINE IN 620-RPT-HEADER.
112800     MOVE CY-PERIOD (1) TO RL-PVP-PERIOD.
112900     WRITE RPT-OUTPUT-REC FROM RL-PVP-HEADING-LINE.
112950*        REVENUE GROWTH -- SUPPRESSED WHEN THE PRIOR PERIOD HAD
112960*        ZERO REVENUE, SINCE THE GROWTH FORMULA WOULD DIVIDE BY
112970*        THAT ZERO.
113000     IF CY-REVENUE (1) = 0
113100        DISPLAY '** WARNING **  PRIOR PERIOD REVENUE ZERO, '
113200                'GROWTH LINE SUPPRESSED'
113300     ELSE
113400        MOVE 'REVENUE GROWTH:' TO RL-PCT-LABEL
113500        COMPUTE RL-PCT-VALUE ROUNDED =
113600            (CY-REVENUE (2) / CY-REVENUE (1) - 1) * 100
113700        WRITE RPT-OUTPUT-REC FROM RL-PERCENT-LINE.
113750*        NET INCOME GROWTH -- SAME ZERO-BASE GUARD, CHECKED
113760*        SEPARATELY SINCE NET INCOME CAN BE ZERO WHILE REVENUE
113770*        IS NOT.
113800     IF CY-NET-INCOME (1) = 0
113900        DISPLAY '** WARNING **  PRIOR PERIOD NET INCOME ZERO, '
114000                'GROWTH LINE SUPPRESSED'
114100     ELSE
114200        MOVE 'NET INCOME GROWTH:' TO RL-PCT-LABEL
114300        COMPUTE RL-PCT-VALUE ROUNDED =
114400            (CY-NET-INCOME (2) / CY-NET-INCOME (1) - 1) * 100
114500        WRITE RPT-OUTPUT-REC FROM RL-PERCENT-LINE.
114550*        NET MARGIN CHANGE IS A SUBTRACTION OF TWO ALREADY-
114560*        COMPUTED PERCENTAGES, NOT A DIVISION, SO IT NEEDS NO
114570*        ZERO-BASE GUARD AND ALWAYS PRINTS.
114600     MOVE 'NET MARGIN CHANGE:' TO RL-MC-LABEL.
114700     COMPUTE RL-MC-VALUE ROUNDED =
114800         (CY-NET-MARGIN (2) - CY-NET-MARGIN (1)) * 100.
114900     WRITE RPT-OUTPUT-REC FROM RL-MARGIN-CHANGE-LINE.
115000
115100 700-EXIT.
115200     EXIT.
115300
115400
115500******************************************************************
115600*    720-RPT-INSIGHTS -- REPORT-WRITER SECTION 6, LAST PARAGRAPH  *
115700*    OF THE PROGRAM.  PRINTS A BLANK SEPARATOR LINE, THE          *
115800*    "INSIGHTS AND RECOMMENDATIONS" HEADING, AND THREE FIXED      *
115900*    PLACEHOLDER LINES.  THE CONTROLLER'S OFFICE HAS ASKED FOR    *
116000*    THIS SECTION TO EVENTUALLY CARRY NARRATIVE COMMENTARY        *
116100*    DERIVED FROM THE RATIO TRENDS, BUT NO SUCH DERIVATION HAS    *
116200*    BEEN SPECIFIED YET, SO THE THREE LINES REMAIN FIXED TEXT     *
116300*    UNTIL THAT REQUEST IS FORMALLY SCOPED.                       *
116400******************************************************************
116500 720-RPT-INSIGHTS.
116600
116700     MOVE SPACES TO RL-TEXT.
116800     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
116900     MOVE 'INSIGHTS AND RECOMMENDATIONS' TO RL-TEXT.
117000     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
117100     MOVE '  1. PLACEHOLDER FOR AUTOMATED INSIGHTS' TO RL-TEXT.
117200     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
117300     MOVE '  2. PLACEHOLDER FOR RECOMMENDATIONS' TO RL-TEXT.
117400     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
117500     MOVE '  3. PLACEHOLDER FOR RISK ASSESSMENT' TO RL-TEXT.
117600     WRITE RPT-OUTPUT-REC FROM RL-TEXT-LINE.
117700
117800 720-EXIT.
117900     EXIT.
